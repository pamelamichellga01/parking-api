000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PARKING RECORD FILE       *
000400*     ACTIVE AND JUST-CLOSED STAYS                  *
000500*        USES PREC-ID AS ASCENDING SEQUENCE KEY     *
000600*****************************************************
000700* FILE SIZE 58 BYTES.
000800*
000900* 12/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
001000* 20/02/26 REH  - PREC-STATUS WIDENED TO X(6), WAS X(1).
001100*
001200 01  PK-PARKING-RECORD.
001300     03  PREC-ID                 PIC 9(9)      COMP.
001400     03  PREC-VEHICLE-ID         PIC 9(9)      COMP.
001500     03  PREC-LOT-ID             PIC 9(9)      COMP.
001600     03  PREC-ENTRY-DATE         PIC 9(8)      COMP.
001700     03  PREC-ENTRY-TIME         PIC 9(6)      COMP.
001800     03  PREC-EXIT-DATE          PIC 9(8)      COMP.
001900     03  PREC-EXIT-TIME          PIC 9(6)      COMP.
002000     03  PREC-TOTAL-COST         PIC S9(8)V99  COMP-3.
002100     03  PREC-STATUS             PIC X(6).
002200         88  PREC-PARKED               VALUE "PARKED".
002300         88  PREC-EXITED               VALUE "EXITED".
002400     03  FILLER                  PIC X(18).
002500*
