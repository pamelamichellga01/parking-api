000100*****************************************************************
000200*                                                                *
000300*              ELAPSED TIME / PERIOD START CALCULATION          *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PKDATE.
001100     AUTHOR.             R E HOLROYD.
001200     INSTALLATION.       PARKWAY DATA CENTRE.
001300     DATE-WRITTEN.       11/02/1994.
001400     DATE-COMPILED.
001500     SECURITY.           NON-CONFIDENTIAL.
001600*
001700*    REMARKS.            ELAPSED-HOURS / BILLABLE-HOURS
001800*                        CALCULATION AND PERIOD START DATE
001900*                        RESOLUTION FOR THE PARKING LOT
002000*                        NIGHTLY SUITE.  CALLED BY PKEXIT AND
002100*                        PKEARN.  DOES NOT USE INTRINSIC
002200*                        FUNCTIONS - ALL DATE ARITHMETIC IS
002300*                        DONE BY TABLE LOOK-UP AND MANUAL
002400*                        LEAP YEAR TEST SO IT WILL RUN ON THE
002500*                        OLDER COMPILERS USED ELSEWHERE IN
002600*                        THIS SUITE.
002700*
002800*    CALLED MODULES.     NONE.
002900*
003000* CHANGES:
003100* 11/02/1994 REH -       CREATED.
003200* 03/06/1994 REH -  1.01 CORRECTED LEAP YEAR TEST, CENTURY YEARS
003300*                        NOT DIVISIBLE BY 400 WERE BEING TREATED
003400*                        AS LEAP YEARS.  TKT PK-004.
003500* 14/11/1998 REH -  1.02 YEAR 2000 REVIEW - WS-EPOCH-YEAR AND
003600*                        THE DAY NUMBER FIELDS WIDENED TO
003700*                        S9(9) COMP, NO 2-DIGIT YEAR STORAGE
003800*                        ANYWHERE IN THIS PROGRAM.  CERTIFIED
003900*                        Y2K COMPLIANT BY QA.
004000* 09/09/2003 REH -  1.03 SUBTRACT-1-MONTH DID NOT CLAMP THE DAY
004100*                        WHEN THE PRIOR MONTH WAS SHORTER, E.G.
004200*                        31 MAR MINUS 1 MONTH WENT TO 31 FEB.
004300*                        TKT PK-007.
004400* 26/02/2026 REH -  1.04 PKD-FN-PERIOD-START ADDED FOR THE
004500*                        EARNINGS BY PERIOD REPORT, TKT PK-018.
004600*
004700*****************************************************************
004800*
004900 ENVIRONMENT              DIVISION.
005000*================================
005100*
005200 CONFIGURATION            SECTION.
005300 SOURCE-COMPUTER.         IBM-390.
005400 OBJECT-COMPUTER.         IBM-390.
005500 SPECIAL-NAMES.
005600     C01                  IS TOP-OF-FORM.
005700*
005800 DATA                     DIVISION.
005900*================================
006000*
006100 WORKING-STORAGE          SECTION.
006200*
006300 01  WS-CENTURY-TABLE.
006400     03  FILLER           PIC 9(3) VALUE 000.
006500     03  FILLER           PIC 9(3) VALUE 031.
006600     03  FILLER           PIC 9(3) VALUE 059.
006700     03  FILLER           PIC 9(3) VALUE 090.
006800     03  FILLER           PIC 9(3) VALUE 120.
006900     03  FILLER           PIC 9(3) VALUE 151.
007000     03  FILLER           PIC 9(3) VALUE 181.
007100     03  FILLER           PIC 9(3) VALUE 212.
007200     03  FILLER           PIC 9(3) VALUE 243.
007300     03  FILLER           PIC 9(3) VALUE 273.
007400     03  FILLER           PIC 9(3) VALUE 304.
007500     03  FILLER           PIC 9(3) VALUE 334.
007600 01  FILLER REDEFINES WS-CENTURY-TABLE.
007700     03  WS-CUM-DAYS      PIC 9(3) OCCURS 12.
007800*
007900 01  WS-DAYS-IN-MONTH-TAB.
008000     03  FILLER           PIC 9(2) VALUE 31.
008100     03  FILLER           PIC 9(2) VALUE 28.
008200     03  FILLER           PIC 9(2) VALUE 31.
008300     03  FILLER           PIC 9(2) VALUE 30.
008400     03  FILLER           PIC 9(2) VALUE 31.
008500     03  FILLER           PIC 9(2) VALUE 30.
008600     03  FILLER           PIC 9(2) VALUE 31.
008700     03  FILLER           PIC 9(2) VALUE 31.
008800     03  FILLER           PIC 9(2) VALUE 30.
008900     03  FILLER           PIC 9(2) VALUE 31.
009000     03  FILLER           PIC 9(2) VALUE 30.
009100     03  FILLER           PIC 9(2) VALUE 31.
009200 01  FILLER REDEFINES WS-DAYS-IN-MONTH-TAB.
009300     03  WS-DAYS-IN-MONTH PIC 9(2) OCCURS 12.
009400*
009500 01  WS-WORK-DATE.
009600     03  WS-WORK-CCYY     PIC 9(4).
009700     03  WS-WORK-MM       PIC 9(2).
009800     03  WS-WORK-DD       PIC 9(2).
009900 01  WS-WORK-DATE9 REDEFINES WS-WORK-DATE
010000                            PIC 9(8).
010100*
010200 01  WS-CALC-FIELDS.
010300     03  WS-LEAP-SW       PIC X          VALUE "N".
010400         88  WS-LEAP-YEAR             VALUE "Y".
010500     03  WS-SUB           PIC 9(2)       COMP.
010600     03  WS-DAYNO-ENTRY   PIC S9(9)      COMP.
010700     03  WS-DAYNO-EXIT    PIC S9(9)      COMP.
010800     03  WS-DAYNO-WORK    PIC S9(9)      COMP.
010900     03  WS-YEARS-ELAPSED PIC S9(9)      COMP.
011000     03  WS-LEAP-DAYS     PIC S9(9)      COMP.
011100     03  WS-SECS-ENTRY    PIC S9(9)      COMP.
011200     03  WS-SECS-EXIT     PIC S9(9)      COMP.
011300     03  WS-SECS-ELAPSED  PIC S9(9)      COMP.
011400     03  WS-MINS-ELAPSED  PIC S9(9)      COMP.
011500     03  WS-WHOLE-HOURS   PIC S9(9)      COMP.
011600     03  WS-REM-MINS      PIC S9(4)      COMP.
011700     03  WS-FRAC-CENTS    PIC S9(4)      COMP.
011800     03  WS-FRAC-REM      PIC S9(4)      COMP.
011900     03  WS-PRIOR-MONTH   PIC 9(2)       COMP.
012000     03  WS-PRIOR-YEAR    PIC 9(4)       COMP.
012100     03  WS-HH            PIC 9(2).
012200     03  WS-MM            PIC 9(2).
012300     03  WS-SS            PIC 9(2).
012400*
012500 01  WS-TIME-FIELDS REDEFINES WS-CALC-FIELDS.
012600     03  FILLER           PIC X(52).
012700*
012800 LINKAGE                  SECTION.
012900*
013000 COPY "WSPKCALL.cob".
013100*
013200 PROCEDURE                DIVISION USING PK-DATE-LINKAGE.
013300*=========================================================
013400*
013500 000-MAIN-LOGIC.
013600     MOVE     ZERO         TO PKD-RETURN-CODE.
013700     IF       PKD-FN-ELAPSED
013800              PERFORM  100-CALC-ELAPSED-HOURS THRU 100-EXIT
013900     ELSE
014000     IF       PKD-FN-PERIOD-START
014100              PERFORM  200-CALC-PERIOD-START  THRU 200-EXIT
014200     ELSE
014300              MOVE     9 TO PKD-RETURN-CODE.
014400     GOBACK.
014500*
014600 100-CALC-ELAPSED-HOURS.
014700*
014800*    BUSINESS RULE - FEE CALCULATION (LOAD BEARING).
014900*
015000     MOVE     PKD-ENTRY-DATE TO WS-WORK-DATE9.
015100     PERFORM  150-DAYS-FROM-EPOCH THRU 150-EXIT.
015200     MOVE     WS-DAYNO-WORK  TO WS-DAYNO-ENTRY.
015300*
015400     MOVE     PKD-EXIT-DATE  TO WS-WORK-DATE9.
015500     PERFORM  150-DAYS-FROM-EPOCH THRU 150-EXIT.
015600     MOVE     WS-DAYNO-WORK  TO WS-DAYNO-EXIT.
015700*
015800     DIVIDE   PKD-ENTRY-TIME BY 10000 GIVING WS-HH
015900                                      REMAINDER WS-SUB.
016000     DIVIDE   WS-SUB         BY 100   GIVING WS-MM
016100                                      REMAINDER WS-SS.
016200     COMPUTE  WS-SECS-ENTRY = (WS-HH * 3600) + (WS-MM * 60)
016300                                              + WS-SS.
016400*
016500     DIVIDE   PKD-EXIT-TIME  BY 10000 GIVING WS-HH
016600                                      REMAINDER WS-SUB.
016700     DIVIDE   WS-SUB         BY 100   GIVING WS-MM
016800                                      REMAINDER WS-SS.
016900     COMPUTE  WS-SECS-EXIT  = (WS-HH * 3600) + (WS-MM * 60)
017000                                              + WS-SS.
017100*
017200     COMPUTE  WS-SECS-ELAPSED =
017300              ((WS-DAYNO-EXIT - WS-DAYNO-ENTRY) * 86400)
017400              + WS-SECS-EXIT - WS-SECS-ENTRY.
017500     IF       WS-SECS-ELAPSED < ZERO
017600              MOVE ZERO TO WS-SECS-ELAPSED.
017700*
017800     DIVIDE   WS-SECS-ELAPSED BY 60 GIVING WS-MINS-ELAPSED.
017900     DIVIDE   WS-MINS-ELAPSED BY 60 GIVING WS-WHOLE-HOURS
018000                                    REMAINDER WS-REM-MINS.
018100*
018200*    ANY PART HOUR OVER THE LAST FULL HOUR IS BILLED AS A
018300*    ROUNDED-UP-TO-THE-CENT FRACTION OF AN HOUR.
018400*
018500     IF       WS-REM-MINS > ZERO
018600              COMPUTE WS-FRAC-CENTS = (WS-REM-MINS * 100) / 60
018700              COMPUTE WS-FRAC-REM   = (WS-REM-MINS * 100) -
018800                                       (WS-FRAC-CENTS * 60)
018900              IF      WS-FRAC-REM > ZERO
019000                      ADD 1 TO WS-FRAC-CENTS
019100              END-IF
019200     ELSE
019300              MOVE    ZERO TO WS-FRAC-CENTS
019400     END-IF.
019500*
019600     COMPUTE  PKD-BILLABLE-HOURS ROUNDED =
019700              WS-WHOLE-HOURS + (WS-FRAC-CENTS / 100).
019800*
019900*    MINIMUM BILLABLE DURATION IS 1.00 HOUR.
020000*
020100     IF       PKD-BILLABLE-HOURS < 1
020200              MOVE 1.00 TO PKD-BILLABLE-HOURS.
020300*
020400 100-EXIT.   EXIT.
020500*
020600 150-DAYS-FROM-EPOCH.
020700*
020800*    CONVERTS WS-WORK-DATE (CCYYMMDD) TO A DAY NUMBER RELATIVE
020900*    TO 1/1/0001, ALLOWING SUBTRACTION OF TWO DATES TO GIVE AN
021000*    EXACT ELAPSED DAY COUNT.  NO INTRINSIC FUNCTIONS USED.
021100*
021200     SUBTRACT 1 FROM WS-WORK-CCYY GIVING WS-YEARS-ELAPSED.
021300     COMPUTE  WS-DAYNO-WORK = WS-YEARS-ELAPSED * 365.
021400*
021500     DIVIDE   WS-YEARS-ELAPSED BY 4   GIVING WS-LEAP-DAYS.
021600     ADD      WS-LEAP-DAYS TO WS-DAYNO-WORK.
021700     DIVIDE   WS-YEARS-ELAPSED BY 100 GIVING WS-LEAP-DAYS.
021800     SUBTRACT WS-LEAP-DAYS FROM WS-DAYNO-WORK.
021900     DIVIDE   WS-YEARS-ELAPSED BY 400 GIVING WS-LEAP-DAYS.
022000     ADD      WS-LEAP-DAYS TO WS-DAYNO-WORK.
022100*
022200     ADD      1 TO WS-WORK-CCYY.
022300     PERFORM  160-SET-LEAP-SWITCH THRU 160-EXIT.
022400*
022500     MOVE     WS-WORK-MM TO WS-SUB.
022600     ADD      WS-CUM-DAYS (WS-SUB) TO WS-DAYNO-WORK.
022700     IF       WS-LEAP-YEAR AND WS-WORK-MM > 2
022800              ADD 1 TO WS-DAYNO-WORK.
022900     ADD      WS-WORK-DD TO WS-DAYNO-WORK.
023000*
023100 150-EXIT.   EXIT.
023200*
023300 160-SET-LEAP-SWITCH.
023400     MOVE     "N" TO WS-LEAP-SW.
023500     DIVIDE   WS-WORK-CCYY BY 4   GIVING WS-SUB REMAINDER WS-SUB.
023600     IF       WS-SUB = ZERO
023700              MOVE "Y" TO WS-LEAP-SW
023800              DIVIDE WS-WORK-CCYY BY 100 GIVING WS-SUB
023900                                        REMAINDER WS-SUB
024000              IF     WS-SUB = ZERO
024100                     MOVE "N" TO WS-LEAP-SW
024200                     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-SUB
024300                                               REMAINDER WS-SUB
024400                     IF    WS-SUB = ZERO
024500                           MOVE "Y" TO WS-LEAP-SW
024600                     END-IF
024700              END-IF.
024800 160-EXIT.  EXIT.
024900*
025000 200-CALC-PERIOD-START.
025100*
025200*    PERIOD CODES ARE CASE-INSENSITIVE - THE CALLER IS
025300*    RESPONSIBLE FOR UPPER-CASING PKD-PERIOD-CODE BEFORE THE
025400*    CALL, AS WITH THE LICENSE PLATE ELSEWHERE IN THIS SUITE.
025500*
025600     MOVE     PKD-TODAY-DATE TO PKD-START-DATE.
025700     IF       PKD-PERIOD-CODE = "TODAY"
025800              CONTINUE
025900     ELSE
026000     IF       PKD-PERIOD-CODE = "WEEK"
026100              MOVE  PKD-TODAY-DATE TO WS-WORK-DATE9
026200              PERFORM 210-SUBTRACT-7-DAYS THRU 210-EXIT
026300              MOVE  WS-WORK-DATE9 TO PKD-START-DATE
026400     ELSE
026500     IF       PKD-PERIOD-CODE = "MONTH"
026600              MOVE  PKD-TODAY-DATE TO WS-WORK-DATE9
026700              PERFORM 220-SUBTRACT-1-MONTH THRU 220-EXIT
026800              MOVE  WS-WORK-DATE9 TO PKD-START-DATE
026900     ELSE
027000     IF       PKD-PERIOD-CODE = "YEAR"
027100              MOVE  PKD-TODAY-DATE TO WS-WORK-DATE9
027200              PERFORM 230-SUBTRACT-1-YEAR  THRU 230-EXIT
027300              MOVE  WS-WORK-DATE9 TO PKD-START-DATE
027400     ELSE
027500              MOVE  9 TO PKD-RETURN-CODE
027600     END-IF END-IF END-IF END-IF.
027700 200-EXIT.  EXIT.
027800*
027900 210-SUBTRACT-7-DAYS.
028000     PERFORM  250-DECREMENT-ONE-DAY THRU 250-EXIT
028100              7 TIMES.
028200 210-EXIT.  EXIT.
028300*
028400 220-SUBTRACT-1-MONTH.
028500     PERFORM  160-SET-LEAP-SWITCH THRU 160-EXIT.
028600     IF       WS-WORK-MM = 1
028700              MOVE  12 TO WS-PRIOR-MONTH
028800              SUBTRACT 1 FROM WS-WORK-CCYY GIVING WS-PRIOR-YEAR
028900     ELSE
029000              SUBTRACT 1 FROM WS-WORK-MM GIVING WS-PRIOR-MONTH
029100              MOVE  WS-WORK-CCYY TO WS-PRIOR-YEAR
029200     END-IF.
029300     MOVE     WS-PRIOR-YEAR  TO WS-WORK-CCYY.
029400     MOVE     WS-PRIOR-MONTH TO WS-SUB.
029500     IF       WS-WORK-DD > WS-DAYS-IN-MONTH (WS-SUB)
029600              MOVE WS-DAYS-IN-MONTH (WS-SUB) TO WS-WORK-DD.
029700     MOVE     WS-PRIOR-MONTH TO WS-WORK-MM.
029800 220-EXIT.  EXIT.
029900*
030000 230-SUBTRACT-1-YEAR.
030100     SUBTRACT 1 FROM WS-WORK-CCYY.
030200     IF       WS-WORK-MM = 2 AND WS-WORK-DD = 29
030300              PERFORM 160-SET-LEAP-SWITCH THRU 160-EXIT
030400              IF      NOT WS-LEAP-YEAR
030500                      MOVE 28 TO WS-WORK-DD
030600              END-IF
030700     END-IF.
030800 230-EXIT.  EXIT.
030900*
031000 250-DECREMENT-ONE-DAY.
031100     IF       WS-WORK-DD > 1
031200              SUBTRACT 1 FROM WS-WORK-DD
031300     ELSE
031400              PERFORM 220-SUBTRACT-1-MONTH THRU 220-EXIT
031500              MOVE    WS-PRIOR-MONTH TO WS-SUB
031600              MOVE    WS-DAYS-IN-MONTH (WS-SUB) TO WS-WORK-DD
031700     END-IF.
031800 250-EXIT.  EXIT.
031900*
