000100*****************************************************
000200*                                                   *
000300*   LINKAGE PASSED TO CALLED PROGRAM PKDATE         *
000400*     ADAPTED FROM THE OLD SYSTEM WIDE CALLING      *
000500*     DATA AREA                                     *
000600*****************************************************
000700*
000800* 19/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
000900* 26/02/26 REH  - PKD-PERIOD-CODE ADDED FOR THE PERIOD
001000*                 EARNINGS REQUEST, TKT PK-018.
001100*
001200 01  PK-DATE-LINKAGE.
001300     03  PKD-FUNCTION            PIC X.
001400         88  PKD-FN-ELAPSED            VALUE "E".
001500         88  PKD-FN-PERIOD-START       VALUE "P".
001600     03  PKD-RETURN-CODE         PIC 9         COMP.
001700     03  PKD-ENTRY-DATE          PIC 9(8)      COMP.
001800     03  PKD-ENTRY-TIME          PIC 9(6)      COMP.
001900     03  PKD-EXIT-DATE           PIC 9(8)      COMP.
002000     03  PKD-EXIT-TIME           PIC 9(6)      COMP.
002100     03  PKD-BILLABLE-HOURS      PIC S9(5)V99  COMP-3.
002200     03  PKD-PERIOD-CODE         PIC X(5).
002300     03  PKD-TODAY-DATE          PIC 9(8)      COMP.
002400     03  PKD-START-DATE          PIC 9(8)      COMP.
002450     03  FILLER                  PIC X(4).
002500*
