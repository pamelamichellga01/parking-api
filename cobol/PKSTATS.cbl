000100*****************************************************************
000200*                                                                *
000300*                 GENERAL STATISTICS SNAPSHOT                   *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PKSTATS.
001100     AUTHOR.             D P KOWALSKI.
001200     INSTALLATION.       PARKWAY DATA CENTRE.
001300     DATE-WRITTEN.       25/09/1985.
001400     DATE-COMPILED.
001500     SECURITY.           NON-CONFIDENTIAL.
001600*
001700*    REMARKS.            PRODUCES A SINGLE SNAPSHOT LINE OF
001800*                        GENERAL PARKING STATISTICS - TOTAL
001900*                        LOTS ON FILE, VEHICLES SETTLED TODAY
002000*                        AND THEIR EARNINGS, AND VEHICLES
002100*                        CURRENTLY PARKED ACROSS ALL LOTS.
002200*                        TAKES NO CONTROL CARDS - ONE RUN
002300*                        PRODUCES ONE LINE.
002400*
002500*    CALLED MODULES.     NONE.
002600*
002700*    FILES USED.         PKLOTIN     PARKING LOT MASTER (IN)
002800*                        PKPRECIN    PARKING RECORD FILE (IN)
002900*                        PKHISTORY   VEHICLE HISTORY LEDGER (IN)
003000*                        PKRPT       STATISTICS SNAPSHOT LISTING
003100*
003200* CHANGES:
003300* 25/09/1985 DPK -       CREATED.
003400* 19/11/1998 REH -  1.01 YEAR 2000 REVIEW - ALL DATE FIELDS ARE
003500*                        FULL CCYYMMDD, NO WINDOWING USED.
003600*                        CERTIFIED Y2K COMPLIANT BY QA.
003700* 01/03/2026 REH -  1.02 REWRITTEN FOR THE NEW MULTI-LOT PARKING
003800*                        SUITE.  TKT PK-012.  RUN BANNER LISTS
003900*                        THE PHYSICAL FILES READ, FROM THE
004000*                        SYSTEM WIDE FILE NAME TABLE.
004100*
004200*****************************************************************
004300*
004400 ENVIRONMENT              DIVISION.
004500*================================
004600*
004700 CONFIGURATION            SECTION.
004800 SOURCE-COMPUTER.         IBM-390.
004900 OBJECT-COMPUTER.         IBM-390.
005000 SPECIAL-NAMES.
005100     C01                  IS TOP-OF-FORM
005200     CLASS PK-ALPHA-CLASS IS "A" THRU "Z"
005300     UPSI-0 ON STATUS IS PK-TEST-RUN
005400            OFF STATUS IS PK-LIVE-RUN.
005500*
005600 INPUT-OUTPUT              SECTION.
005700 FILE-CONTROL.
005800     SELECT   PK-LOT-MASTER-IN ASSIGN TO "PKLOTIN"
005900              ORGANIZATION IS LINE SEQUENTIAL
006000              FILE STATUS IS WS-LOT-STATUS.
006100     SELECT   PK-PREC-FILE-IN  ASSIGN TO "PKPRECIN"
006200              ORGANIZATION IS LINE SEQUENTIAL
006300              FILE STATUS IS WS-PREC-STATUS.
006400     SELECT   PK-HISTORY-FILE  ASSIGN TO "PKHISTORY"
006500              ORGANIZATION IS LINE SEQUENTIAL
006600              FILE STATUS IS WS-HIST-STATUS.
006700     SELECT   PK-REPORT-FILE   ASSIGN TO "PKRPT"
006800              ORGANIZATION IS LINE SEQUENTIAL
006900              FILE STATUS IS WS-RPT-STATUS.
007000*
007100 DATA                      DIVISION.
007200*================================
007300*
007400 FILE                      SECTION.
007500*
007600 FD  PK-LOT-MASTER-IN
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 97 CHARACTERS.
007900 COPY "WSPKLOT.cob".
008000*
008100 FD  PK-PREC-FILE-IN
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 58 CHARACTERS.
008400 COPY "WSPKPREC.cob".
008500*
008600 FD  PK-HISTORY-FILE
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 98 CHARACTERS.
008900 COPY "WSPKHIST.cob".
009000*
009100 FD  PK-REPORT-FILE
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 101 CHARACTERS.
009400 COPY "WSPKSTAT.cob".
009500*
009600 WORKING-STORAGE           SECTION.
009700*
009800 01  WS-FILE-STATUSES.
009900     03  WS-LOT-STATUS        PIC XX.
010000     03  WS-PREC-STATUS       PIC XX.
010100     03  WS-HIST-STATUS       PIC XX.
010200     03  WS-RPT-STATUS        PIC XX.
010300*
010400 01  WS-SWITCHES.
010500     03  WS-LOT-EOF-SW        PIC X         VALUE "N".
010600         88  WS-LOT-EOF                     VALUE "Y".
010700     03  WS-PREC-EOF-SW       PIC X         VALUE "N".
010800         88  WS-PREC-EOF                    VALUE "Y".
010900     03  WS-HIST-EOF-SW       PIC X         VALUE "N".
011000         88  WS-HIST-EOF                    VALUE "Y".
011100*
011200 01  WS-ACCUMULATORS.
011300     03  WS-LOT-COUNT         PIC 9(5)      COMP VALUE ZERO.
011400     03  WS-PARKED-COUNT      PIC 9(5)      COMP VALUE ZERO.
011500     03  WS-TODAY-COUNT       PIC 9(5)      COMP VALUE ZERO.
011600     03  WS-TODAY-EARNINGS    PIC S9(8)V99  COMP-3 VALUE ZERO.
011700*
011800 01  WS-FILE-BANNER-IX        PIC 9(2)      COMP VALUE ZERO.
011900*
012000 01  WS-CURRENT-DATE-TIME.
012100     03  WS-TODAY-DATE        PIC 9(8)      COMP.
012200     03  WS-TODAY-TIME        PIC 9(6)      COMP.
012300 01  WS-ACCEPT-DATE           PIC 9(8).
012400 01  WS-ACCEPT-TIME REDEFINES WS-ACCEPT-DATE.
012500     03  WS-ACCEPT-HH         PIC 99.
012600     03  WS-ACCEPT-MM         PIC 99.
012700     03  WS-ACCEPT-SS         PIC 99.
012800     03  FILLER               PIC 99.
012900 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
013000     03  WS-ACCEPT-CC         PIC 99.
013100     03  WS-ACCEPT-YY         PIC 99.
013200     03  WS-ACCEPT-MO         PIC 99.
013300     03  WS-ACCEPT-DA         PIC 99.
013400*
013500 01  WS-BANNER-LINE.
013600     03  WS-BANNER-CTL        PIC X         VALUE " ".
013700     03  WS-BANNER-TEXT       PIC X(100)    VALUE SPACES.
013800 01  WS-BANNER-TABLE REDEFINES WS-BANNER-LINE.
013900     03  FILLER               PIC X.
014000     03  WS-BANNER-ENTRY      PIC X(20) OCCURS 5 TIMES.
014100*
014200 COPY "WSPKFILE.cob".
014300*
014400 PROCEDURE                DIVISION.
014500*================================
014600*
014700 000-MAIN-LOGIC.
014800     PERFORM  010-INITIALIZE       THRU 010-EXIT.
014900     PERFORM  050-PRINT-FILE-BANNER THRU 050-EXIT.
015000     PERFORM  100-COUNT-LOTS       THRU 100-EXIT.
015100     PERFORM  200-COUNT-PARKED     THRU 200-EXIT.
015200     PERFORM  300-COUNT-TODAY      THRU 300-EXIT.
015300     PERFORM  400-PRINT-STATS-LINE THRU 400-EXIT.
015400     PERFORM  900-TERMINATE        THRU 900-EXIT.
015500     STOP     RUN.
015600*
015700 010-INITIALIZE.
015800     OPEN     INPUT  PK-LOT-MASTER-IN
015900              INPUT  PK-PREC-FILE-IN
016000              INPUT  PK-HISTORY-FILE
016100              OUTPUT PK-REPORT-FILE.
016200     ACCEPT   WS-ACCEPT-DATE FROM DATE YYYYMMDD.
016300     MOVE     WS-ACCEPT-DATE TO WS-TODAY-DATE.
016400     ACCEPT   WS-ACCEPT-TIME FROM TIME.
016500     MOVE     WS-ACCEPT-TIME TO WS-TODAY-TIME.
016600 010-EXIT.  EXIT.
016700*
016800 050-PRINT-FILE-BANNER.
016900     MOVE     SPACES TO WS-BANNER-TEXT.
017000     MOVE     "FILES READ FOR THIS SNAPSHOT -" TO WS-BANNER-TEXT.
017100     WRITE    PK-STATS-PRINT-LINE FROM WS-BANNER-LINE.
017200     PERFORM  055-PRINT-ONE-FILE-NAME THRU 055-EXIT
017300              VARYING WS-FILE-BANNER-IX FROM 1 BY 1
017400              UNTIL WS-FILE-BANNER-IX > PK-FILE-DEFS-COUNT.
017500 050-EXIT.  EXIT.
017600*
017700 055-PRINT-ONE-FILE-NAME.
017800     MOVE     SPACES TO WS-BANNER-TEXT.
017900     MOVE     "  " TO WS-BANNER-TEXT (1:2).
018000     MOVE     PK-FILE-NAMES (WS-FILE-BANNER-IX) TO
018100                       WS-BANNER-TEXT (3:20).
018200     WRITE    PK-STATS-PRINT-LINE FROM WS-BANNER-LINE.
018300 055-EXIT.  EXIT.
018400*
018500 100-COUNT-LOTS.
018600     READ     PK-LOT-MASTER-IN
018700              AT END MOVE "Y" TO WS-LOT-EOF-SW.
018800     PERFORM  110-COUNT-ONE-LOT THRU 110-EXIT
018900              UNTIL WS-LOT-EOF.
019000 100-EXIT.  EXIT.
019100*
019200 110-COUNT-ONE-LOT.
019300     ADD      1 TO WS-LOT-COUNT.
019400     READ     PK-LOT-MASTER-IN
019500              AT END MOVE "Y" TO WS-LOT-EOF-SW.
019600 110-EXIT.  EXIT.
019700*
019800 200-COUNT-PARKED.
019900     READ     PK-PREC-FILE-IN
020000              AT END MOVE "Y" TO WS-PREC-EOF-SW.
020100     PERFORM  210-COUNT-ONE-PREC THRU 210-EXIT
020200              UNTIL WS-PREC-EOF.
020300 200-EXIT.  EXIT.
020400*
020500 210-COUNT-ONE-PREC.
020600     IF       PREC-PARKED
020700              ADD 1 TO WS-PARKED-COUNT.
020800     READ     PK-PREC-FILE-IN
020900              AT END MOVE "Y" TO WS-PREC-EOF-SW.
021000 210-EXIT.  EXIT.
021100*
021200 300-COUNT-TODAY.
021300     READ     PK-HISTORY-FILE
021400              AT END MOVE "Y" TO WS-HIST-EOF-SW.
021500     PERFORM  310-COUNT-ONE-HIST THRU 310-EXIT
021600              UNTIL WS-HIST-EOF.
021700 300-EXIT.  EXIT.
021800*
021900 310-COUNT-ONE-HIST.
022000     IF       HIST-EXIT-DATE = WS-TODAY-DATE
022100              ADD 1 TO WS-TODAY-COUNT
022200              ADD HIST-TOTAL-COST TO WS-TODAY-EARNINGS.
022300     READ     PK-HISTORY-FILE
022400              AT END MOVE "Y" TO WS-HIST-EOF-SW.
022500 310-EXIT.  EXIT.
022600*
022700 400-PRINT-STATS-LINE.
022800     MOVE     SPACES TO PK-STATS-HDR-LINE.
022900     MOVE     " "    TO SHL-CTL.
023000     WRITE    PK-STATS-PRINT-LINE FROM PK-STATS-HDR-LINE.
023100     MOVE     SPACES TO PK-STATS-DTL-LINE.
023200     MOVE     " "    TO SDL-CTL.
023300     MOVE     WS-TODAY-DATE     TO SDL-REPORT-DATE.
023400     MOVE     WS-LOT-COUNT      TO SDL-LOT-COUNT.
023500     MOVE     WS-TODAY-COUNT    TO SDL-TODAY-COUNT.
023600     MOVE     WS-TODAY-EARNINGS TO SDL-TODAY-EARNINGS.
023700     MOVE     WS-PARKED-COUNT   TO SDL-PARKED-COUNT.
023800     WRITE    PK-STATS-PRINT-LINE FROM PK-STATS-DTL-LINE.
023900 400-EXIT.  EXIT.
024000*
024100 900-TERMINATE.
024200     CLOSE    PK-LOT-MASTER-IN
024300              PK-PREC-FILE-IN
024400              PK-HISTORY-FILE
024500              PK-REPORT-FILE.
024600 900-EXIT.  EXIT.
