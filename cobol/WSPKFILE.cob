000100*****************************************************
000200*                                                   *
000300*   TABLE OF PHYSICAL FILE NAMES FOR THE PARKING    *
000400*   LOT NIGHTLY BATCH SUITE                         *
000500*****************************************************
000600*
000700* 18/02/26 REH  - CREATED, ADAPTED FROM THE OLD SYSTEM
000800*                 WIDE FILE NAME TABLE.
000900*
001000 01  PK-FILE-DEFS.
001100     02  PK-FILE-DEFS-A.
001200         03  PK-FILE-01  PIC X(20) VALUE "PKLOT.DAT".
001300         03  PK-FILE-02  PIC X(20) VALUE "PKVEH.DAT".
001400         03  PK-FILE-03  PIC X(20) VALUE "PKPREC.DAT".
001500         03  PK-FILE-04  PIC X(20) VALUE "PKHIST.DAT".
001600         03  PK-FILE-05  PIC X(20) VALUE "PKUSER.DAT".
001700         03  PK-FILE-06  PIC X(20) VALUE "PKEARN.OUT".
001800         03  PK-FILE-07  PIC X(20) VALUE "PKFREQ.OUT".
001900     02  FILLER REDEFINES PK-FILE-DEFS-A.
002000         03  PK-FILE-NAMES  PIC X(20) OCCURS 7.
002100     02  PK-FILE-DEFS-COUNT  BINARY-SHORT VALUE 7.
002200*
