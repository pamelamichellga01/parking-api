000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR VEHICLE HISTORY LEDGER    *
000400*     APPEND-ONLY, ONE ROW PER SETTLED STAY         *
000500*        NO KEY - LEDGER (ARRIVAL) ORDER            *
000600*****************************************************
000700* FILE SIZE 98 BYTES.
000800*
000900* 13/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
001000* 21/02/26 REH  - HIST-PARKING-NAME ADDED SO REPORTS DO NOT
001100*                 HAVE TO RE-READ THE LOT MASTER, TKT PK-009.
001200*
001300 01  PK-HISTORY-RECORD.
001400     03  HIST-LICENSE-PLATE      PIC X(6).
001500     03  HIST-PARKING-NAME       PIC X(60).
001600     03  HIST-PARKING-ID         PIC 9(9)      COMP.
001700     03  HIST-VEHICLE-ID         PIC 9(9)      COMP.
001800     03  HIST-ENTRY-DATE         PIC 9(8)      COMP.
001900     03  HIST-ENTRY-TIME         PIC 9(6)      COMP.
002000     03  HIST-EXIT-DATE          PIC 9(8)      COMP.
002100     03  HIST-EXIT-TIME          PIC 9(6)      COMP.
002200     03  HIST-TOTAL-COST         PIC S9(8)V99  COMP-3.
002300     03  FILLER                  PIC X(2).
002400*
