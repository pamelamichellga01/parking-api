000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PARKING BATCH CONTROL     *
000400*     CARD (SYSIN) - ONE CARD DRIVES ONE            *
000500*     MAINTENANCE OR REPORT REQUEST                 *
000600*****************************************************
000700* CARD SIZE 160 BYTES.
000800*
000900* PARM-TRANS-CODE VALUES -
001000*   CREATE, UPDATE, ASSOC, REMOVE, DELETE, LIST,
001100*   BYPTNR, BYMAIL, NOPTNR   (PKMAINT)
001200*   BYDATE, BYPRD            (PKEARN)
001300*   TOPN,   FIRST            (PKFREQ)
001400*
001500* 15/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
001600* 22/02/26 REH  - PARM-EMAIL ADDED FOR "LIST BY PARTNER
001700*                 EMAIL" QUERY, TKT PK-011.
001800*
001900 01  PK-CONTROL-CARD.
002000     03  PARM-TRANS-CODE         PIC X(6).
002100     03  PARM-LOT-ID             PIC 9(9).
002200     03  PARM-LOT-NAME           PIC X(60).
002300     03  PARM-LOT-CAPACITY       PIC 9(5).
002400     03  PARM-LOT-HOURLY-RATE    PIC S9(8)V99.
002500     03  PARM-PARTNER-ID         PIC 9(9).
002600     03  PARM-REPORT-DATE        PIC 9(8).
002700     03  PARM-PERIOD-CODE        PIC X(5).
002800     03  PARM-TOP-N              PIC 9(3).
002900     03  PARM-PLATE              PIC X(6).
003000     03  PARM-EMAIL              PIC X(30).
003100     03  FILLER                  PIC X(9).
003200*
