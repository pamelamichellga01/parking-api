000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR THE VEHICLE FREQUENCY LINE  *
000400*     ACCUMULATOR PLUS THE PRINTED REPORT LAYOUT    *
000500*****************************************************
000600*
000700* 17/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
000800*
000900 01  PK-FREQUENCY-LINE.
001000     03  VFRQ-LICENSE-PLATE      PIC X(6).
001100     03  VFRQ-VISIT-COUNT        PIC 9(5)      COMP.
001200*
001300 01  PK-FREQUENCY-PRINT-LINE.
001400     03  VPL-CTL                 PIC X.
001500     03  VPL-TEXT                PIC X(40).
001600*
001700 01  PK-FREQUENCY-HDR-LINE REDEFINES PK-FREQUENCY-PRINT-LINE.
001800     03  VHL-CTL                 PIC X.
001900     03  FILLER                  PIC X(13) VALUE "LICENSE PLATE".
002000     03  FILLER                  PIC X(4)  VALUE SPACES.
002100     03  FILLER                  PIC X(11) VALUE "VISIT COUNT".
002200     03  FILLER                  PIC X(12) VALUE SPACES.
002300*
002400 01  PK-FREQUENCY-DTL-LINE REDEFINES PK-FREQUENCY-PRINT-LINE.
002500     03  VDL-CTL                 PIC X.
002600     03  VDL-PLATE               PIC X(6).
002700     03  FILLER                  PIC X(11) VALUE SPACES.
002800     03  VDL-VISIT-COUNT         PIC ZZZZ9.
002900     03  FILLER                  PIC X(18) VALUE SPACES.
003000*
