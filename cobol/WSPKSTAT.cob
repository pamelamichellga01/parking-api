000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR THE GENERAL STATISTICS      *
000400*     SNAPSHOT LINE - ONE ROW PER RUN               *
000500*****************************************************
000600*
000700* 01/03/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
000800*
000900 01  PK-STATS-PRINT-LINE.
001000     03  SNL-CTL                 PIC X.
001100     03  SNL-TEXT                PIC X(100).
001200*
001300 01  PK-STATS-HDR-LINE REDEFINES PK-STATS-PRINT-LINE.
001400     03  SHL-CTL                 PIC X.
001500     03  FILLER                  PIC X(11) VALUE "REPORT DATE".
001600     03  FILLER                  PIC X(4)  VALUE SPACES.
001700     03  FILLER                  PIC X(10) VALUE "TOTAL LOTS".
001800     03  FILLER                  PIC X(4)  VALUE SPACES.
001900     03  FILLER                  PIC X(14) VALUE "VEHICLES TODAY".
002000     03  FILLER                  PIC X(4)  VALUE SPACES.
002100     03  FILLER                  PIC X(14) VALUE "EARNINGS TODAY".
002200     03  FILLER                  PIC X(4)  VALUE SPACES.
002300     03  FILLER                  PIC X(15)
002400                                  VALUE "VEHICLES PARKED".
002500     03  FILLER                  PIC X(20) VALUE SPACES.
002600*
002700 01  PK-STATS-DTL-LINE REDEFINES PK-STATS-PRINT-LINE.
002800     03  SDL-CTL                 PIC X.
002900     03  SDL-REPORT-DATE         PIC 99/99/9999.
003000     03  FILLER                  PIC X(1)  VALUE SPACES.
003100     03  FILLER                  PIC X(4)  VALUE SPACES.
003200     03  SDL-LOT-COUNT           PIC ZZZZ9.
003300     03  FILLER                  PIC X(5)  VALUE SPACES.
003400     03  FILLER                  PIC X(4)  VALUE SPACES.
003500     03  SDL-TODAY-COUNT         PIC ZZZZ9.
003600     03  FILLER                  PIC X(9)  VALUE SPACES.
003700     03  FILLER                  PIC X(4)  VALUE SPACES.
003800     03  SDL-TODAY-EARNINGS      PIC Z,ZZZ,ZZ9.99CR.
003900     03  FILLER                  PIC X(1)  VALUE SPACES.
004000     03  FILLER                  PIC X(4)  VALUE SPACES.
004100     03  SDL-PARKED-COUNT        PIC ZZZZ9.
004200     03  FILLER                  PIC X(10) VALUE SPACES.
004300     03  FILLER                  PIC X(20) VALUE SPACES.
004400*
