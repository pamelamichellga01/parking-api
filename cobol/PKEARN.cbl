000100*****************************************************************
000200*                                                                *
000300*                    LOT EARNINGS REPORTING                     *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PKEARN.
001100     AUTHOR.             D P KOWALSKI.
001200     INSTALLATION.       PARKWAY DATA CENTRE.
001300     DATE-WRITTEN.       20/09/1985.
001400     DATE-COMPILED.
001500     SECURITY.           NON-CONFIDENTIAL.
001600*
001700*    REMARKS.            REPORTS EARNINGS FOR A SINGLE LOT OR
001800*                        ALL LOTS, EITHER FOR ONE SPECIFIC
001900*                        SETTLEMENT DATE (BYDATE) OR FOR A
002000*                        ROLLING PERIOD ENDING TODAY (BYPRD -
002100*                        TODAY/WEEK/MONTH/YEAR, RESOLVED BY
002200*                        PKDATE).  A VISIT IS COUNTED ON THE
002300*                        DATE THE VEHICLE EXITED, NOT THE DATE
002400*                        IT ENTERED.  PRINTS ONE SUMMARY LINE
002500*                        PER LOT PLUS THE MATCHING PER-VISIT
002600*                        DETAIL LINES.
002700*
002800*    CALLED MODULES.     PKDATE (PERIOD START ENTRY POINT).
002900*
003000*    FILES USED.         PKLOTIN     PARKING LOT MASTER (IN)
003100*                        PKHISTORY   VEHICLE HISTORY LEDGER (IN)
003200*                        PKCTLIN     REPORT REQUEST CONTROL CARDS
003300*                        PKRPT       EARNINGS LISTING
003400*
003500* CHANGES:
003600* 20/09/1985 DPK -       CREATED.
003700* 14/03/1991 REH -  1.01 ALL-LOTS OPTION ADDED WHEN PARM-LOT-ID
003800*                        IS SUPPLIED AS ZERO, TKT PK-006.
003900* 19/11/1998 REH -  1.02 YEAR 2000 REVIEW - ALL DATE FIELDS ARE
004000*                        FULL CCYYMMDD, NO WINDOWING USED.
004100*                        CERTIFIED Y2K COMPLIANT BY QA.
004200* 26/02/2026 REH -  1.03 BYPRD PERIOD REPORT ADDED, CALLS THE
004300*                        NEW PKD-FN-PERIOD-START ENTRY POINT IN
004400*                        PKDATE, TKT PK-018.
004500* 05/03/2026 DPK -  1.04 REWRITTEN FOR THE NEW MULTI-LOT PARKING
004600*                        SUITE.  TKT PK-012.
004700*
004800*****************************************************************
004900*
005000 ENVIRONMENT              DIVISION.
005100*================================
005200*
005300 CONFIGURATION            SECTION.
005400 SOURCE-COMPUTER.         IBM-390.
005500 OBJECT-COMPUTER.         IBM-390.
005600 SPECIAL-NAMES.
005700     C01                  IS TOP-OF-FORM
005800     CLASS PK-ALPHA-CLASS IS "A" THRU "Z"
005900     UPSI-0 ON STATUS IS PK-TEST-RUN
006000            OFF STATUS IS PK-LIVE-RUN.
006100*
006200 INPUT-OUTPUT              SECTION.
006300 FILE-CONTROL.
006400     SELECT   PK-LOT-MASTER-IN ASSIGN TO "PKLOTIN"
006500              ORGANIZATION IS LINE SEQUENTIAL
006600              FILE STATUS IS WS-LOT-STATUS.
006700     SELECT   PK-HISTORY-FILE  ASSIGN TO "PKHISTORY"
006800              ORGANIZATION IS LINE SEQUENTIAL
006900              FILE STATUS IS WS-HIST-STATUS.
007000     SELECT   PK-CONTROL-FILE  ASSIGN TO "PKCTLIN"
007100              ORGANIZATION IS LINE SEQUENTIAL
007200              FILE STATUS IS WS-CTL-STATUS.
007300     SELECT   PK-REPORT-FILE   ASSIGN TO "PKRPT"
007400              ORGANIZATION IS LINE SEQUENTIAL
007500              FILE STATUS IS WS-RPT-STATUS.
007600*
007700 DATA                      DIVISION.
007800*================================
007900*
008000 FILE                      SECTION.
008100*
008200 FD  PK-LOT-MASTER-IN
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 97 CHARACTERS.
008500 COPY "WSPKLOT.cob".
008600*
008700 FD  PK-HISTORY-FILE
008800     RECORDING MODE IS F
008900     RECORD CONTAINS 98 CHARACTERS.
009000 COPY "WSPKHIST.cob".
009100*
009200 FD  PK-CONTROL-FILE
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 160 CHARACTERS.
009500 COPY "WSPKPARM.cob".
009600*
009700 FD  PK-REPORT-FILE
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 133 CHARACTERS.
010000 COPY "WSPKERPT.cob".
010100*
010200 WORKING-STORAGE           SECTION.
010300*
010400 77  WS-MAX-LOTS              PIC 9(4)      COMP VALUE 0500.
010500 77  WS-MAX-HIST              PIC 9(4)      COMP VALUE 8000.
010600 77  WS-MAX-DETAIL            PIC 9(4)      COMP VALUE 2000.
010700*
010800 01  WS-FILE-STATUSES.
010900     03  WS-LOT-STATUS        PIC XX.
011000     03  WS-HIST-STATUS       PIC XX.
011100     03  WS-CTL-STATUS        PIC XX.
011200     03  WS-RPT-STATUS        PIC XX.
011300*
011400 01  WS-SWITCHES.
011500     03  WS-CTL-EOF-SW        PIC X         VALUE "N".
011600         88  WS-CTL-EOF                     VALUE "Y".
011700     03  WS-LOT-EOF-SW        PIC X         VALUE "N".
011800         88  WS-LOT-EOF                     VALUE "Y".
011900     03  WS-HIST-EOF-SW       PIC X         VALUE "N".
012000         88  WS-HIST-EOF                    VALUE "Y".
012100     03  WS-VALID-SW          PIC X         VALUE "Y".
012200         88  WS-VALID                       VALUE "Y".
012300*
012400 01  WS-COUNTERS.
012500     03  WS-LOT-COUNT         PIC 9(4)      COMP VALUE ZERO.
012600     03  WS-HIST-COUNT        PIC 9(4)      COMP VALUE ZERO.
012700     03  WS-DETAIL-COUNT      PIC 9(4)      COMP VALUE ZERO.
012800     03  WS-LOT-IX            PIC 9(4)      COMP VALUE ZERO.
012900     03  WS-HIST-IX           PIC 9(4)      COMP VALUE ZERO.
013000     03  WS-DETAIL-IX         PIC 9(4)      COMP VALUE ZERO.
013100     03  WS-FOUND-LOT-IX      PIC 9(4)      COMP VALUE ZERO.
013200     03  WS-CUR-LOT-IX        PIC 9(4)      COMP VALUE ZERO.
013300     03  WS-CARD-COUNT        PIC 9(5)      COMP VALUE ZERO.
013400*
013500 01  WS-LOT-TABLE.
013600     03  WS-LOT-ENTRY OCCURS 500 TIMES.
013700         05  WS-LOT-ID-T      PIC 9(9)      COMP.
013800         05  WS-LOT-NAME-T    PIC X(60).
013900         05  WS-LOT-VCOUNT-T  PIC 9(5)      COMP.
014000         05  WS-LOT-EARN-T    PIC S9(8)V99  COMP-3.
014100*
014200 01  WS-HIST-TABLE.
014300     03  WS-HIST-ENTRY OCCURS 8000 TIMES.
014400         05  WS-H-PLATE-T     PIC X(6).
014500         05  WS-H-LOT-T       PIC 9(9)      COMP.
014600         05  WS-H-EDATE-T     PIC 9(8)      COMP.
014700         05  WS-H-ETIME-T     PIC 9(6)      COMP.
014800         05  WS-H-XDATE-T     PIC 9(8)      COMP.
014900         05  WS-H-XTIME-T     PIC 9(6)      COMP.
015000         05  WS-H-COST-T      PIC S9(8)V99  COMP-3.
015100*
015200 01  WS-DETAIL-TABLE.
015300     03  WS-DETAIL-ENTRY OCCURS 2000 TIMES.
015400         05  WS-D-PLATE-T     PIC X(6).
015500         05  WS-D-EDATE-T     PIC 9(8)      COMP.
015600         05  WS-D-ETIME-T     PIC 9(6)      COMP.
015700         05  WS-D-XDATE-T     PIC 9(8)      COMP.
015800         05  WS-D-XTIME-T     PIC 9(6)      COMP.
015900         05  WS-D-COST-T      PIC S9(8)V99  COMP-3.
016000*
016100 01  WS-SELECTION-RANGE.
016200     03  WS-SEL-FROM-DATE     PIC 9(8)      COMP.
016300     03  WS-SEL-TO-DATE       PIC 9(8)      COMP.
016400     03  WS-CUR-LOT-ID        PIC 9(9)      COMP.
016500*
016600 01  WS-CURRENT-DATE-TIME.
016700     03  WS-TODAY-DATE        PIC 9(8)      COMP.
016800     03  WS-TODAY-TIME        PIC 9(6)      COMP.
016900 01  WS-ACCEPT-DATE           PIC 9(8).
017000 01  WS-ACCEPT-TIME REDEFINES WS-ACCEPT-DATE.
017100     03  WS-ACCEPT-HH         PIC 99.
017200     03  WS-ACCEPT-MM         PIC 99.
017300     03  WS-ACCEPT-SS         PIC 99.
017400     03  FILLER               PIC 99.
017500 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
017600     03  WS-ACCEPT-CC         PIC 99.
017700     03  WS-ACCEPT-YY         PIC 99.
017800     03  WS-ACCEPT-MO         PIC 99.
017900     03  WS-ACCEPT-DA         PIC 99.
018000*
018100 01  WS-MESSAGES.
018200     03  PK941  PIC X(40) VALUE
018300         "PK941 INVALID TRANSACTION CODE".
018400     03  PK942  PIC X(40) VALUE
018500         "PK942 INVALID PERIOD CODE".
018600     03  PK943  PIC X(40) VALUE
018700         "PK943 REPORT COMPLETED".
018800 01  WS-MESSAGE-TABLE REDEFINES WS-MESSAGES.
018900     03  WS-MESSAGE-ENTRY     PIC X(40) OCCURS 3 TIMES.
019000*
019100 LINKAGE                   SECTION.
019200*
019300 COPY "WSPKCALL.cob".
019400*
019500 PROCEDURE                DIVISION.
019600*================================
019700*
019800 000-MAIN-LOGIC.
019900     PERFORM  010-INITIALIZE       THRU 010-EXIT.
020000     PERFORM  100-PROCESS-ONE-CARD THRU 100-EXIT
020100              UNTIL WS-CTL-EOF.
020200     PERFORM  900-TERMINATE        THRU 900-EXIT.
020300     STOP     RUN.
020400*
020500 010-INITIALIZE.
020600     OPEN     INPUT  PK-LOT-MASTER-IN
020700              INPUT  PK-HISTORY-FILE
020800              INPUT  PK-CONTROL-FILE
020900              OUTPUT PK-REPORT-FILE.
021000     ACCEPT   WS-ACCEPT-DATE FROM DATE YYYYMMDD.
021100     MOVE     WS-ACCEPT-DATE TO WS-TODAY-DATE.
021200     ACCEPT   WS-ACCEPT-TIME FROM TIME.
021300     MOVE     WS-ACCEPT-TIME TO WS-TODAY-TIME.
021400     PERFORM  020-LOAD-LOT-TABLE  THRU 020-EXIT.
021500     PERFORM  030-LOAD-HIST-TABLE THRU 030-EXIT.
021600     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
021700 010-EXIT.  EXIT.
021800*
021900 020-LOAD-LOT-TABLE.
022000     READ     PK-LOT-MASTER-IN
022100              AT END MOVE "Y" TO WS-LOT-EOF-SW.
022200     PERFORM  025-LOAD-ONE-LOT THRU 025-EXIT
022300              UNTIL WS-LOT-EOF.
022400 020-EXIT.  EXIT.
022500*
022600 025-LOAD-ONE-LOT.
022700     ADD      1 TO WS-LOT-COUNT.
022800     MOVE     LOT-ID    TO WS-LOT-ID-T     (WS-LOT-COUNT).
022900     MOVE     LOT-NAME  TO WS-LOT-NAME-T   (WS-LOT-COUNT).
023000     MOVE     ZERO      TO WS-LOT-VCOUNT-T (WS-LOT-COUNT).
023100     MOVE     ZERO      TO WS-LOT-EARN-T   (WS-LOT-COUNT).
023200     READ     PK-LOT-MASTER-IN
023300              AT END MOVE "Y" TO WS-LOT-EOF-SW.
023400 025-EXIT.  EXIT.
023500*
023600 030-LOAD-HIST-TABLE.
023700     READ     PK-HISTORY-FILE
023800              AT END MOVE "Y" TO WS-HIST-EOF-SW.
023900     PERFORM  035-LOAD-ONE-HIST THRU 035-EXIT
024000              UNTIL WS-HIST-EOF.
024100 030-EXIT.  EXIT.
024200*
024300 035-LOAD-ONE-HIST.
024400     ADD      1 TO WS-HIST-COUNT.
024500     MOVE     HIST-LICENSE-PLATE TO WS-H-PLATE-T (WS-HIST-COUNT).
024600     MOVE     HIST-PARKING-ID    TO WS-H-LOT-T   (WS-HIST-COUNT).
024700     MOVE     HIST-ENTRY-DATE    TO WS-H-EDATE-T (WS-HIST-COUNT).
024800     MOVE     HIST-ENTRY-TIME    TO WS-H-ETIME-T (WS-HIST-COUNT).
024900     MOVE     HIST-EXIT-DATE     TO WS-H-XDATE-T (WS-HIST-COUNT).
025000     MOVE     HIST-EXIT-TIME     TO WS-H-XTIME-T (WS-HIST-COUNT).
025100     MOVE     HIST-TOTAL-COST    TO WS-H-COST-T  (WS-HIST-COUNT).
025200     READ     PK-HISTORY-FILE
025300              AT END MOVE "Y" TO WS-HIST-EOF-SW.
025400 035-EXIT.  EXIT.
025500*
025600 100-PROCESS-ONE-CARD.
025700     MOVE     "Y" TO WS-VALID-SW.
025800     IF       PARM-TRANS-CODE = "BYDATE"
025900              MOVE PARM-REPORT-DATE TO WS-SEL-FROM-DATE
026000              MOVE PARM-REPORT-DATE TO WS-SEL-TO-DATE
026100     ELSE IF  PARM-TRANS-CODE = "BYPRD"
026200              PERFORM 250-RESOLVE-PERIOD THRU 250-EXIT
026300     ELSE
026400              MOVE "N" TO WS-VALID-SW.
026500     IF       WS-VALID
026600              IF     PARM-LOT-ID = ZERO
026700                     PERFORM 050-ALL-LOTS-CONTROL THRU 050-EXIT
026800              ELSE
026900                     PERFORM 150-FIND-LOT-BY-ID   THRU 150-EXIT
027000                     IF     WS-FOUND-LOT-IX = ZERO
027100                            MOVE "N" TO WS-VALID-SW
027200                     ELSE
027300                            MOVE PARM-LOT-ID TO WS-CUR-LOT-ID
027400                            MOVE WS-FOUND-LOT-IX TO WS-CUR-LOT-IX
027500                            PERFORM 200-REPORT-ONE-LOT
027600                                    THRU 200-EXIT.
027700     IF       NOT WS-VALID
027800              PERFORM 800-WRITE-MESSAGE THRU 800-EXIT.
027900     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
028000 100-EXIT.  EXIT.
028100*
028200 050-ALL-LOTS-CONTROL.
028300     PERFORM  055-ONE-LOT-IN-ALL THRU 055-EXIT
028400              VARYING WS-LOT-IX FROM 1 BY 1
028500              UNTIL WS-LOT-IX > WS-LOT-COUNT.
028600 050-EXIT.  EXIT.
028700*
028800 055-ONE-LOT-IN-ALL.
028900     MOVE     WS-LOT-ID-T (WS-LOT-IX) TO WS-CUR-LOT-ID.
029000     MOVE     WS-LOT-IX               TO WS-CUR-LOT-IX.
029100     PERFORM  200-REPORT-ONE-LOT THRU 200-EXIT.
029200 055-EXIT.  EXIT.
029300*
029400 150-FIND-LOT-BY-ID.
029500     MOVE     ZERO TO WS-FOUND-LOT-IX.
029600     PERFORM  155-SCAN-ONE-LOT-ID THRU 155-EXIT
029700              VARYING WS-LOT-IX FROM 1 BY 1
029800              UNTIL WS-LOT-IX > WS-LOT-COUNT.
029900 150-EXIT.  EXIT.
030000*
030100 155-SCAN-ONE-LOT-ID.
030200     IF       WS-LOT-ID-T (WS-LOT-IX) = PARM-LOT-ID
030300              MOVE WS-LOT-IX    TO WS-FOUND-LOT-IX
030400              MOVE WS-LOT-COUNT TO WS-LOT-IX.
030500 155-EXIT.  EXIT.
030600*
030700 200-REPORT-ONE-LOT.
030800     MOVE     ZERO TO WS-DETAIL-COUNT.
030900     PERFORM  210-SCAN-ONE-HIST THRU 210-EXIT
031000              VARYING WS-HIST-IX FROM 1 BY 1
031100              UNTIL WS-HIST-IX > WS-HIST-COUNT.
031200     PERFORM  300-PRINT-EARNINGS-LINE THRU 300-EXIT.
031300     PERFORM  400-PRINT-DETAIL-LINES  THRU 400-EXIT.
031400 200-EXIT.  EXIT.
031500*
031600 210-SCAN-ONE-HIST.
031700     IF       WS-H-LOT-T   (WS-HIST-IX) = WS-CUR-LOT-ID
031800     AND      WS-H-XDATE-T (WS-HIST-IX) NOT < WS-SEL-FROM-DATE
031900     AND      WS-H-XDATE-T (WS-HIST-IX) NOT > WS-SEL-TO-DATE
032000              ADD 1 TO WS-LOT-VCOUNT-T (WS-CUR-LOT-IX)
032100              ADD WS-H-COST-T (WS-HIST-IX)
032200                       TO WS-LOT-EARN-T (WS-CUR-LOT-IX)
032300              PERFORM 220-ADD-DETAIL-LINE THRU 220-EXIT.
032400 210-EXIT.  EXIT.
032500*
032600 220-ADD-DETAIL-LINE.
032700     IF       WS-DETAIL-COUNT < WS-MAX-DETAIL
032800              ADD  1 TO WS-DETAIL-COUNT
032900              MOVE WS-H-PLATE-T (WS-HIST-IX) TO
033000                              WS-D-PLATE-T (WS-DETAIL-COUNT)
033100              MOVE WS-H-EDATE-T (WS-HIST-IX) TO
033200                              WS-D-EDATE-T (WS-DETAIL-COUNT)
033300              MOVE WS-H-ETIME-T (WS-HIST-IX) TO
033400                              WS-D-ETIME-T (WS-DETAIL-COUNT)
033500              MOVE WS-H-XDATE-T (WS-HIST-IX) TO
033600                              WS-D-XDATE-T (WS-DETAIL-COUNT)
033700              MOVE WS-H-XTIME-T (WS-HIST-IX) TO
033800                              WS-D-XTIME-T (WS-DETAIL-COUNT)
033900              MOVE WS-H-COST-T  (WS-HIST-IX) TO
034000                              WS-D-COST-T  (WS-DETAIL-COUNT).
034100 220-EXIT.  EXIT.
034200*
034300 250-RESOLVE-PERIOD.
034400     MOVE     "P"            TO PKD-FUNCTION.
034500     MOVE     PARM-PERIOD-CODE TO PKD-PERIOD-CODE.
034600     MOVE     WS-TODAY-DATE  TO PKD-TODAY-DATE.
034700     CALL     "PKDATE" USING PK-DATE-LINKAGE.
034800     IF       PKD-RETURN-CODE NOT = ZERO
034900              MOVE "N" TO WS-VALID-SW
035000     ELSE
035100              MOVE PKD-START-DATE TO WS-SEL-FROM-DATE
035200              MOVE WS-TODAY-DATE  TO WS-SEL-TO-DATE.
035300 250-EXIT.  EXIT.
035400*
035500 300-PRINT-EARNINGS-LINE.
035600     MOVE     SPACES TO PK-EARNINGS-HDR-LINE.
035700     MOVE     " "    TO EHL-CTL.
035800     WRITE    PK-EARNINGS-PRINT-LINE FROM PK-EARNINGS-HDR-LINE.
035900     MOVE     SPACES TO PK-EARNINGS-LOT-LINE.
036000     MOVE     " "    TO ELL-CTL.
036100     MOVE     WS-CUR-LOT-ID TO ELL-LOT-ID.
036200     MOVE     WS-SEL-TO-DATE TO ELL-DATE.
036300     MOVE     WS-LOT-VCOUNT-T (WS-CUR-LOT-IX) TO
036400                               ELL-VEHICLE-COUNT.
036500     MOVE     WS-LOT-EARN-T   (WS-CUR-LOT-IX) TO
036600                               ELL-TOTAL-EARNINGS.
036700     WRITE    PK-EARNINGS-PRINT-LINE FROM PK-EARNINGS-LOT-LINE.
036800 300-EXIT.  EXIT.
036900*
037000 400-PRINT-DETAIL-LINES.
037100     PERFORM  405-PRINT-ONE-DETAIL THRU 405-EXIT
037200              VARYING WS-DETAIL-IX FROM 1 BY 1
037300              UNTIL WS-DETAIL-IX > WS-DETAIL-COUNT.
037400 400-EXIT.  EXIT.
037500*
037600 405-PRINT-ONE-DETAIL.
037700     MOVE     SPACES TO PK-EARNINGS-DETAIL-LINE.
037800     MOVE     " "    TO EDL-CTL.
037900     MOVE     WS-D-PLATE-T (WS-DETAIL-IX) TO EDL-PLATE.
038000     MOVE     WS-D-EDATE-T (WS-DETAIL-IX) TO EDL-ENTRY-DATE.
038100     MOVE     WS-D-ETIME-T (WS-DETAIL-IX) TO EDL-ENTRY-TIME.
038200     MOVE     WS-D-XDATE-T (WS-DETAIL-IX) TO EDL-EXIT-DATE.
038300     MOVE     WS-D-XTIME-T (WS-DETAIL-IX) TO EDL-EXIT-TIME.
038400     MOVE     WS-D-COST-T  (WS-DETAIL-IX) TO EDL-COST.
038500     WRITE    PK-EARNINGS-PRINT-LINE FROM PK-EARNINGS-DETAIL-LINE.
038600 405-EXIT.  EXIT.
038700*
038800 800-WRITE-MESSAGE.
038900     MOVE     SPACES TO PK-EARNINGS-DETAIL-LINE.
039000     MOVE     " "    TO EDL-CTL.
039100     IF       PARM-TRANS-CODE = "BYDATE"
039200     OR       PARM-TRANS-CODE = "BYPRD"
039300              MOVE PK942 TO EDL-PLATE (1:6)
039400     ELSE
039500              MOVE PK941 TO EDL-PLATE (1:6).
039600     WRITE    PK-EARNINGS-PRINT-LINE FROM PK-EARNINGS-DETAIL-LINE.
039700 800-EXIT.  EXIT.
039800*
039900 190-READ-CONTROL-CARD.
040000     READ     PK-CONTROL-FILE
040100              AT END MOVE "Y" TO WS-CTL-EOF-SW.
040200     IF       NOT WS-CTL-EOF
040300              ADD 1 TO WS-CARD-COUNT.
040400 190-EXIT.  EXIT.
040500*
040600 900-TERMINATE.
040700     CLOSE    PK-LOT-MASTER-IN
040800              PK-HISTORY-FILE
040900              PK-CONTROL-FILE
041000              PK-REPORT-FILE.
041100 900-EXIT.  EXIT.
