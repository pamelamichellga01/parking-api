000100*****************************************************************
000200*                                                                *
000300*                 VEHICLE FREQUENCY REPORTING                   *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PKFREQ.
001100     AUTHOR.             D P KOWALSKI.
001200     INSTALLATION.       PARKWAY DATA CENTRE.
001300     DATE-WRITTEN.       18/09/1985.
001400     DATE-COMPILED.
001500     SECURITY.           NON-CONFIDENTIAL.
001600*
001700*    REMARKS.            READS THE VEHICLE HISTORY LEDGER AND
001800*                        REPORTS ON VISIT FREQUENCY BY LICENSE
001900*                        PLATE.  TOPN LISTS THE N MOST FREQUENT
002000*                        PLATES DESCENDING BY VISIT COUNT.
002100*                        FIRST LISTS PLATES SEEN EXACTLY ONCE.
002200*                        EITHER MAY BE SCOPED TO ONE LOT OR RUN
002300*                        ACROSS ALL LOTS (PARM-LOT-ID = ZERO).
002400*
002500*    CALLED MODULES.     NONE.
002600*
002700*    FILES USED.         PKHISTORY   VEHICLE HISTORY LEDGER (IN)
002800*                        PKCTLIN     REPORT REQUEST CONTROL CARDS
002900*                        PKRPT       FREQUENCY LISTING
003000*
003100* CHANGES:
003200* 18/09/1985 DPK -       CREATED.
003300* 25/04/1990 REH -  1.01 ALL-LOTS OPTION ADDED WHEN PARM-LOT-ID
003400*                        IS SUPPLIED AS ZERO, TKT PK-006.
003500* 19/11/1998 REH -  1.02 YEAR 2000 REVIEW - ALL DATE FIELDS ARE
003600*                        FULL CCYYMMDD, NO WINDOWING USED.
003700*                        CERTIFIED Y2K COMPLIANT BY QA.
003800* 09/08/2003 DPK -  1.03 FIRST-TIME LISTING ADDED, TKT PK-013.
003900* 28/02/2026 REH -  1.04 REWRITTEN FOR THE NEW MULTI-LOT PARKING
004000*                        SUITE.  TKT PK-012.
004100*
004200*****************************************************************
004300*
004400 ENVIRONMENT              DIVISION.
004500*================================
004600*
004700 CONFIGURATION            SECTION.
004800 SOURCE-COMPUTER.         IBM-390.
004900 OBJECT-COMPUTER.         IBM-390.
005000 SPECIAL-NAMES.
005100     C01                  IS TOP-OF-FORM
005200     CLASS PK-ALPHA-CLASS IS "A" THRU "Z"
005300     UPSI-0 ON STATUS IS PK-TEST-RUN
005400            OFF STATUS IS PK-LIVE-RUN.
005500*
005600 INPUT-OUTPUT              SECTION.
005700 FILE-CONTROL.
005800     SELECT   PK-HISTORY-FILE  ASSIGN TO "PKHISTORY"
005900              ORGANIZATION IS LINE SEQUENTIAL
006000              FILE STATUS IS WS-HIST-STATUS.
006100     SELECT   PK-CONTROL-FILE  ASSIGN TO "PKCTLIN"
006200              ORGANIZATION IS LINE SEQUENTIAL
006300              FILE STATUS IS WS-CTL-STATUS.
006400     SELECT   PK-REPORT-FILE   ASSIGN TO "PKRPT"
006500              ORGANIZATION IS LINE SEQUENTIAL
006600              FILE STATUS IS WS-RPT-STATUS.
006700*
006800 DATA                      DIVISION.
006900*================================
007000*
007100 FILE                      SECTION.
007200*
007300 FD  PK-HISTORY-FILE
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 98 CHARACTERS.
007600 COPY "WSPKHIST.cob".
007700*
007800 FD  PK-CONTROL-FILE
007900     RECORDING MODE IS F
008000     RECORD CONTAINS 160 CHARACTERS.
008100 COPY "WSPKPARM.cob".
008200*
008300 FD  PK-REPORT-FILE
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 41 CHARACTERS.
008600 COPY "WSPKVFRQ.cob".
008700*
008800 WORKING-STORAGE           SECTION.
008900*
009000 77  WS-MAX-HIST              PIC 9(4)      COMP VALUE 8000.
009100 77  WS-MAX-PLATES            PIC 9(4)      COMP VALUE 2000.
009200*
009300 01  WS-FILE-STATUSES.
009400     03  WS-HIST-STATUS       PIC XX.
009500     03  WS-CTL-STATUS        PIC XX.
009600     03  WS-RPT-STATUS        PIC XX.
009700*
009800 01  WS-SWITCHES.
009900     03  WS-CTL-EOF-SW        PIC X         VALUE "N".
010000         88  WS-CTL-EOF                     VALUE "Y".
010100     03  WS-HIST-EOF-SW       PIC X         VALUE "N".
010200         88  WS-HIST-EOF                    VALUE "Y".
010300     03  WS-VALID-SW          PIC X         VALUE "Y".
010400         88  WS-VALID                       VALUE "Y".
010500*
010600 01  WS-COUNTERS.
010700     03  WS-HIST-COUNT        PIC 9(4)      COMP VALUE ZERO.
010800     03  WS-PLATE-COUNT       PIC 9(4)      COMP VALUE ZERO.
010900     03  WS-HIST-IX           PIC 9(4)      COMP VALUE ZERO.
011000     03  WS-PLATE-IX          PIC 9(4)      COMP VALUE ZERO.
011100     03  WS-FOUND-PLATE-IX    PIC 9(4)      COMP VALUE ZERO.
011200     03  WS-PASS-IX           PIC 9(4)      COMP VALUE ZERO.
011300     03  WS-CMP-IX            PIC 9(4)      COMP VALUE ZERO.
011400     03  WS-CMP-LIMIT         PIC 9(4)      COMP VALUE ZERO.
011500     03  WS-EMIT-IX           PIC 9(4)      COMP VALUE ZERO.
011600     03  WS-CARD-COUNT        PIC 9(5)      COMP VALUE ZERO.
011700*
011800 01  WS-HIST-TABLE.
011900     03  WS-HIST-ENTRY OCCURS 8000 TIMES.
012000         05  WS-HIST-PLATE-T  PIC X(6).
012100         05  WS-HIST-LOT-T    PIC 9(9)      COMP.
012200*
012300 01  WS-PLATE-TABLE.
012400     03  WS-PLATE-ENTRY OCCURS 2000 TIMES.
012500         05  WS-PLATE-T       PIC X(6).
012600         05  WS-PCOUNT-T      PIC 9(5)      COMP.
012700*
012800 01  WS-SWAP-AREA.
012900     03  WS-SWAP-PLATE        PIC X(6).
013000     03  WS-SWAP-COUNT        PIC 9(5)      COMP.
013100*
013200 01  WS-CURRENT-DATE-TIME.
013300     03  WS-TODAY-DATE        PIC 9(8)      COMP.
013400     03  WS-TODAY-TIME        PIC 9(6)      COMP.
013500 01  WS-ACCEPT-DATE           PIC 9(8).
013600 01  WS-ACCEPT-TIME REDEFINES WS-ACCEPT-DATE.
013700     03  WS-ACCEPT-HH         PIC 99.
013800     03  WS-ACCEPT-MM         PIC 99.
013900     03  WS-ACCEPT-SS         PIC 99.
014000     03  FILLER               PIC 99.
014100 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
014200     03  WS-ACCEPT-CC         PIC 99.
014300     03  WS-ACCEPT-YY         PIC 99.
014400     03  WS-ACCEPT-MO         PIC 99.
014500     03  WS-ACCEPT-DA         PIC 99.
014600*
014700 01  WS-MESSAGES.
014800     03  PK931  PIC X(40) VALUE
014900         "PK931 INVALID TRANSACTION CODE".
015000     03  PK932  PIC X(40) VALUE
015100         "PK932 REPORT COMPLETED".
015200 01  WS-MESSAGE-TABLE REDEFINES WS-MESSAGES.
015300     03  WS-MESSAGE-ENTRY     PIC X(40) OCCURS 2 TIMES.
015400*
015500 PROCEDURE                DIVISION.
015600*================================
015700*
015800 000-MAIN-LOGIC.
015900     PERFORM  010-INITIALIZE       THRU 010-EXIT.
016000     PERFORM  100-PROCESS-ONE-CARD THRU 100-EXIT
016100              UNTIL WS-CTL-EOF.
016200     PERFORM  900-TERMINATE        THRU 900-EXIT.
016300     STOP     RUN.
016400*
016500 010-INITIALIZE.
016600     OPEN     INPUT  PK-HISTORY-FILE
016700              INPUT  PK-CONTROL-FILE
016800              OUTPUT PK-REPORT-FILE.
016900     ACCEPT   WS-ACCEPT-DATE FROM DATE YYYYMMDD.
017000     MOVE     WS-ACCEPT-DATE TO WS-TODAY-DATE.
017100     ACCEPT   WS-ACCEPT-TIME FROM TIME.
017200     MOVE     WS-ACCEPT-TIME TO WS-TODAY-TIME.
017300     PERFORM  020-LOAD-HIST-TABLE THRU 020-EXIT.
017400     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
017500 010-EXIT.  EXIT.
017600*
017700 020-LOAD-HIST-TABLE.
017800     READ     PK-HISTORY-FILE
017900              AT END MOVE "Y" TO WS-HIST-EOF-SW.
018000     PERFORM  025-LOAD-ONE-HIST THRU 025-EXIT
018100              UNTIL WS-HIST-EOF.
018200 020-EXIT.  EXIT.
018300*
018400 025-LOAD-ONE-HIST.
018500     ADD      1 TO WS-HIST-COUNT.
018600     MOVE     HIST-LICENSE-PLATE TO
018700                       WS-HIST-PLATE-T (WS-HIST-COUNT).
018800     MOVE     HIST-PARKING-ID    TO
018900                       WS-HIST-LOT-T   (WS-HIST-COUNT).
019000     READ     PK-HISTORY-FILE
019100              AT END MOVE "Y" TO WS-HIST-EOF-SW.
019200 025-EXIT.  EXIT.
019300*
019400 100-PROCESS-ONE-CARD.
019500     MOVE     "Y" TO WS-VALID-SW.
019600     MOVE     ZERO TO WS-PLATE-COUNT.
019700     IF       PARM-TRANS-CODE = "TOPN"
019800              PERFORM 200-TOP-N-REPORT     THRU 200-EXIT
019900     ELSE IF  PARM-TRANS-CODE = "FIRST"
020000              PERFORM 300-FIRST-TIME-REPORT THRU 300-EXIT
020100     ELSE
020200              MOVE "N" TO WS-VALID-SW.
020300     IF       NOT WS-VALID
020400              PERFORM 800-WRITE-MESSAGE    THRU 800-EXIT.
020500     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
020600 100-EXIT.  EXIT.
020700*
020800 200-TOP-N-REPORT.
020900     PERFORM  220-SCAN-ONE-HIST THRU 220-EXIT
021000              VARYING WS-HIST-IX FROM 1 BY 1
021100              UNTIL WS-HIST-IX > WS-HIST-COUNT.
021200     PERFORM  250-SORT-PLATES  THRU 250-EXIT.
021300     PERFORM  270-PRINT-HEADER THRU 270-EXIT.
021400     PERFORM  280-EMIT-ONE-TOPN THRU 280-EXIT
021500              VARYING WS-EMIT-IX FROM 1 BY 1
021600              UNTIL WS-EMIT-IX > PARM-TOP-N
021700              OR     WS-EMIT-IX > WS-PLATE-COUNT.
021800 200-EXIT.  EXIT.
021900*
022000 220-SCAN-ONE-HIST.
022100     IF       PARM-LOT-ID = ZERO
022200     OR       WS-HIST-LOT-T (WS-HIST-IX) = PARM-LOT-ID
022300              PERFORM 230-FIND-OR-ADD-PLATE THRU 230-EXIT.
022400 220-EXIT.  EXIT.
022500*
022600 230-FIND-OR-ADD-PLATE.
022700     MOVE     ZERO TO WS-FOUND-PLATE-IX.
022800     PERFORM  235-SCAN-ONE-PLATE THRU 235-EXIT
022900              VARYING WS-PLATE-IX FROM 1 BY 1
023000              UNTIL WS-PLATE-IX > WS-PLATE-COUNT.
023100     IF       WS-FOUND-PLATE-IX = ZERO
023200              ADD  1 TO WS-PLATE-COUNT
023300              MOVE WS-HIST-PLATE-T (WS-HIST-IX) TO
023400                                 WS-PLATE-T   (WS-PLATE-COUNT)
023500              MOVE 1 TO WS-PCOUNT-T (WS-PLATE-COUNT)
023600     ELSE
023700              ADD  1 TO WS-PCOUNT-T (WS-FOUND-PLATE-IX).
023800 230-EXIT.  EXIT.
023900*
024000 235-SCAN-ONE-PLATE.
024100     IF       WS-PLATE-T (WS-PLATE-IX) =
024200                       WS-HIST-PLATE-T (WS-HIST-IX)
024300              MOVE WS-PLATE-IX    TO WS-FOUND-PLATE-IX
024400              MOVE WS-PLATE-COUNT TO WS-PLATE-IX.
024500 235-EXIT.  EXIT.
024600*
024700 250-SORT-PLATES.
024800     IF       WS-PLATE-COUNT > 1
024900              PERFORM 255-SORT-ONE-PASS THRU 255-EXIT
025000                       VARYING WS-PASS-IX FROM 1 BY 1
025100                       UNTIL WS-PASS-IX >= WS-PLATE-COUNT.
025200 250-EXIT.  EXIT.
025300*
025400 255-SORT-ONE-PASS.
025500     COMPUTE  WS-CMP-LIMIT = WS-PLATE-COUNT - WS-PASS-IX + 1.
025600     PERFORM  260-COMPARE-SWAP THRU 260-EXIT
025700              VARYING WS-CMP-IX FROM 1 BY 1
025800              UNTIL WS-CMP-IX >= WS-CMP-LIMIT.
025900 255-EXIT.  EXIT.
026000*
026100 260-COMPARE-SWAP.
026200     IF       WS-PCOUNT-T (WS-CMP-IX) <
026300              WS-PCOUNT-T (WS-CMP-IX + 1)
026400              MOVE WS-PLATE-T  (WS-CMP-IX)     TO WS-SWAP-PLATE
026500              MOVE WS-PCOUNT-T (WS-CMP-IX)     TO WS-SWAP-COUNT
026600              MOVE WS-PLATE-T  (WS-CMP-IX + 1) TO
026700                                WS-PLATE-T  (WS-CMP-IX)
026800              MOVE WS-PCOUNT-T (WS-CMP-IX + 1) TO
026900                                WS-PCOUNT-T (WS-CMP-IX)
027000              MOVE WS-SWAP-PLATE                TO
027100                                WS-PLATE-T  (WS-CMP-IX + 1)
027200              MOVE WS-SWAP-COUNT                TO
027300                                WS-PCOUNT-T (WS-CMP-IX + 1).
027400 260-EXIT.  EXIT.
027500*
027600 270-PRINT-HEADER.
027700     MOVE     SPACES TO PK-FREQUENCY-HDR-LINE.
027800     MOVE     " "    TO VHL-CTL.
027900     WRITE    PK-FREQUENCY-PRINT-LINE FROM PK-FREQUENCY-HDR-LINE.
028000 270-EXIT.  EXIT.
028100*
028200 280-EMIT-ONE-TOPN.
028300     MOVE     SPACES TO PK-FREQUENCY-DTL-LINE.
028400     MOVE     " "    TO VDL-CTL.
028500     MOVE     WS-PLATE-T  (WS-EMIT-IX) TO VDL-PLATE.
028600     MOVE     WS-PCOUNT-T (WS-EMIT-IX) TO VDL-VISIT-COUNT.
028700     WRITE    PK-FREQUENCY-PRINT-LINE FROM PK-FREQUENCY-DTL-LINE.
028800 280-EXIT.  EXIT.
028900*
029000 300-FIRST-TIME-REPORT.
029100     PERFORM  220-SCAN-ONE-HIST THRU 220-EXIT
029200              VARYING WS-HIST-IX FROM 1 BY 1
029300              UNTIL WS-HIST-IX > WS-HIST-COUNT.
029400     PERFORM  270-PRINT-HEADER  THRU 270-EXIT.
029500     PERFORM  320-EMIT-ONE-FIRST THRU 320-EXIT
029600              VARYING WS-EMIT-IX FROM 1 BY 1
029700              UNTIL WS-EMIT-IX > WS-PLATE-COUNT.
029800 300-EXIT.  EXIT.
029900*
030000 320-EMIT-ONE-FIRST.
030100     IF       WS-PCOUNT-T (WS-EMIT-IX) = 1
030200              PERFORM 280-EMIT-ONE-TOPN THRU 280-EXIT.
030300 320-EXIT.  EXIT.
030400*
030500 800-WRITE-MESSAGE.
030600     MOVE     SPACES TO PK-FREQUENCY-DTL-LINE.
030700     MOVE     " "    TO VDL-CTL.
030800     IF       WS-VALID
030900              MOVE PK932 TO VDL-PLATE (1:6)
031000     ELSE
031100              MOVE PK931 TO VDL-PLATE (1:6).
031200     WRITE    PK-FREQUENCY-PRINT-LINE FROM PK-FREQUENCY-DTL-LINE.
031300 800-EXIT.  EXIT.
031400*
031500 190-READ-CONTROL-CARD.
031600     READ     PK-CONTROL-FILE
031700              AT END MOVE "Y" TO WS-CTL-EOF-SW.
031800     IF       NOT WS-CTL-EOF
031900              ADD 1 TO WS-CARD-COUNT.
032000 190-EXIT.  EXIT.
032100*
032200 900-TERMINATE.
032300     CLOSE    PK-HISTORY-FILE
032400              PK-CONTROL-FILE
032500              PK-REPORT-FILE.
032600 900-EXIT.  EXIT.
