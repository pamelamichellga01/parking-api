000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR VEHICLE MASTER FILE       *
000400*        USES VEH-ID AS ASCENDING SEQUENCE KEY      *
000500*****************************************************
000600* FILE SIZE 15 BYTES.
000700*
000800* 11/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
000900*
001000 01  PK-VEHICLE-RECORD.
001100     03  VEH-ID                  PIC 9(9)      COMP.
001200     03  VEH-LICENSE-PLATE       PIC X(6).
001300     03  FILLER                  PIC X(5).
001400*
