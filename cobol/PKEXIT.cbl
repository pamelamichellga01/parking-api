000100*****************************************************
000200*                                                   *
000300*   PKEXIT - PARKING LOT NIGHTLY SUITE              *
000400*     VEHICLE EXIT PROCESSING                       *
000500*                                                   *
000600*****************************************************
000700 IDENTIFICATION              DIVISION.
000800 PROGRAM-ID.                 PKEXIT.
000900 AUTHOR.                     D P KOWALSKI.
001000 INSTALLATION.               PARKWAY DATA CENTRE.
001100 DATE-WRITTEN.               09/09/1985.
001200 DATE-COMPILED.
001300 SECURITY.                   NON-CONFIDENTIAL.
001400*
001500* REMARKS.
001600*     COMPANION PROGRAM TO PKENTRY.  MATCHES A VEHICLE EXIT
001700*     TRANSACTION AGAINST THE OPEN PARKING RECORD FOR THE
001800*     PLATE AND LOT, CALLS PKDATE FOR THE ELAPSED BILLABLE
001900*     HOURS, COMPUTES THE FEE, CLOSES THE PARKING RECORD AND
002000*     APPENDS THE SETTLEMENT TO THE VEHICLE HISTORY LEDGER.
002100*
002200* CALLED MODULES - PKDATE (ELAPSED HOURS ENTRY POINT).
002300*
002400*-----------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------
002700* 09/09/85 DPK  - CREATED FOR THE PARKING LOT BATCH SUITE.
002800* 14/03/86 DPK  - FEE ROUNDING CORRECTED TO ROUND-HALF-UP ON
002900*                 THE FINAL RATE MULTIPLICATION, TKT PK-041.
003000* 02/11/89 REH  - MINIMUM ONE HOUR CHARGE ADDED WHERE A STAY
003100*                 IS UNDER ONE HOUR, TKT PK-058.
003200* 17/06/93 REH  - HISTORY LEDGER NOW OPENED EXTEND SO A
003300*                 SECOND NIGHTLY RUN DOES NOT OVERWRITE THE
003400*                 PRIOR SETTLEMENTS, TKT PK-071.
003500* 21/01/99 DPK  - YEAR 2000 REVIEW - ALL DATE FIELDS ALREADY
003600*                 CCYYMMDD, NO CHANGE REQUIRED.
003700* 03/03/04 REH  - REJECT LISTING WIDENED TO 132 BYTES TO
003800*                 MATCH THE ENTRY PROGRAM, TKT PK-088.
003900* 20/02/26 REH  - REWRITTEN FOR THE NEW SUITE - FEE CALC AND
004000*                 HISTORY LEDGER POSTING.
004100* 05/03/26 DPK  - LOT-NAME CARRIED ON THE HISTORY RECORD SO
004200*                 REPORTS NEED NOT RE-READ THE LOT MASTER,
004300*                 TKT PK-009.
004400*-----------------------------------------------------------
004500*
004600 ENVIRONMENT                 DIVISION.
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            IBM-4341.
004900 OBJECT-COMPUTER.            IBM-4341.
005000 SPECIAL-NAMES.
005100     C01                     IS TOP-OF-FORM
005200     CLASS PK-ALPHA-CLASS    IS "A" THRU "Z"
005300     UPSI-0 ON STATUS        IS PK-TEST-RUN
005400            OFF STATUS       IS PK-LIVE-RUN.
005500 INPUT-OUTPUT                SECTION.
005600 FILE-CONTROL.
005700     SELECT PK-LOT-MASTER    ASSIGN TO "PKLOTIN"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-LOT-STATUS.
006000     SELECT PK-VEH-MASTER    ASSIGN TO "PKVEHIN"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS WS-VEH-STATUS.
006300     SELECT PK-PREC-FILE-IN  ASSIGN TO "PKPRECIN"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS WS-PRECIN-STATUS.
006600     SELECT PK-PREC-FILE-OUT ASSIGN TO "PKPRECOUT"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS WS-PRECOUT-STATUS.
006900     SELECT PK-HISTORY-FILE  ASSIGN TO "PKHISTORY"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS WS-HIST-STATUS.
007200     SELECT PK-CONTROL-FILE  ASSIGN TO "PKCTLIN"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-CTL-STATUS.
007500     SELECT PK-REJECT-FILE   ASSIGN TO "PKRPT"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS WS-RPT-STATUS.
007800*
007900 DATA                        DIVISION.
008000 FILE                        SECTION.
008100 FD  PK-LOT-MASTER
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 97 CHARACTERS.
008400 COPY "WSPKLOT.cob".
008500*
008600 FD  PK-VEH-MASTER
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 15 CHARACTERS.
008900 COPY "WSPKVEH.cob".
009000*
009100 FD  PK-PREC-FILE-IN
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 58 CHARACTERS.
009400 COPY "WSPKPREC.cob".
009500*
009600 FD  PK-PREC-FILE-OUT
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 58 CHARACTERS.
009900 COPY "WSPKPREC.cob"
010000     REPLACING PK-PARKING-RECORD BY PK-PREC-RECORD-OUT
010100               PREC-ID           BY PREC-ID-O
010200               PREC-VEHICLE-ID   BY PREC-VEHICLE-ID-O
010300               PREC-LOT-ID       BY PREC-LOT-ID-O
010400               PREC-ENTRY-DATE   BY PREC-ENTRY-DATE-O
010500               PREC-ENTRY-TIME   BY PREC-ENTRY-TIME-O
010600               PREC-EXIT-DATE    BY PREC-EXIT-DATE-O
010700               PREC-EXIT-TIME    BY PREC-EXIT-TIME-O
010800               PREC-TOTAL-COST   BY PREC-TOTAL-COST-O
010900               PREC-STATUS       BY PREC-STATUS-O
011000               PREC-PARKED       BY PREC-PARKED-O
011100               PREC-EXITED       BY PREC-EXITED-O.
011200*
011300 FD  PK-HISTORY-FILE
011400     RECORDING MODE IS F
011500     RECORD CONTAINS 98 CHARACTERS.
011600 COPY "WSPKHIST.cob".
011700*
011800 FD  PK-CONTROL-FILE
011900     RECORDING MODE IS F
012000     RECORD CONTAINS 160 CHARACTERS.
012100 COPY "WSPKPARM.cob".
012200*
012300 FD  PK-REJECT-FILE
012400     RECORDING MODE IS F
012500     RECORD CONTAINS 133 CHARACTERS.
012600 01  PK-REJECT-LINE.
012700     03  RJL-CTL             PIC X.
012800     03  RJL-TEXT            PIC X(132).
012900*
013000 WORKING-STORAGE             SECTION.
013100 77  WS-MAX-LOTS             PIC 9(4)      COMP  VALUE 500.
013200 77  WS-MAX-VEH              PIC 9(4)      COMP  VALUE 2000.
013300 77  WS-MAX-PREC             PIC 9(4)      COMP  VALUE 3000.
013400*
013500 01  WS-FILE-STATUSES.
013600     03  WS-LOT-STATUS       PIC XX.
013700     03  WS-VEH-STATUS       PIC XX.
013800     03  WS-PRECIN-STATUS    PIC XX.
013900     03  WS-PRECOUT-STATUS   PIC XX.
014000     03  WS-HIST-STATUS      PIC XX.
014100     03  WS-CTL-STATUS       PIC XX.
014200     03  WS-RPT-STATUS       PIC XX.
014300*
014400 01  WS-SWITCHES.
014500     03  WS-CTL-EOF-SW       PIC X         VALUE "N".
014600         88  WS-CTL-EOF            VALUE "Y".
014700     03  WS-LOT-EOF-SW       PIC X         VALUE "N".
014800         88  WS-LOT-EOF            VALUE "Y".
014900     03  WS-VEH-EOF-SW       PIC X         VALUE "N".
015000         88  WS-VEH-EOF            VALUE "Y".
015100     03  WS-PREC-EOF-SW      PIC X         VALUE "N".
015200         88  WS-PREC-EOF           VALUE "Y".
015300     03  WS-VALID-SW         PIC X         VALUE "Y".
015400         88  WS-VALID              VALUE "Y".
015500*
015600 01  WS-COUNTERS.
015700     03  WS-LOT-COUNT        PIC 9(4)      COMP VALUE ZERO.
015800     03  WS-VEH-COUNT        PIC 9(4)      COMP VALUE ZERO.
015900     03  WS-PREC-COUNT       PIC 9(4)      COMP VALUE ZERO.
016000     03  WS-LOT-IX           PIC 9(4)      COMP VALUE ZERO.
016100     03  WS-VEH-IX           PIC 9(4)      COMP VALUE ZERO.
016200     03  WS-PREC-IX          PIC 9(4)      COMP VALUE ZERO.
016300     03  WS-FOUND-LOT-IX     PIC 9(4)      COMP VALUE ZERO.
016400     03  WS-FOUND-VEH-IX     PIC 9(4)      COMP VALUE ZERO.
016500     03  WS-FOUND-PREC-IX    PIC 9(4)      COMP VALUE ZERO.
016600     03  WS-ACCEPT-COUNT     PIC 9(5)      COMP VALUE ZERO.
016700     03  WS-REJECT-COUNT     PIC 9(5)      COMP VALUE ZERO.
016800*
016900 01  WS-LOT-TABLE.
017000     03  WS-LOT-ENTRY  OCCURS 500 TIMES.
017100         05  WS-LOT-ID-T      PIC 9(9)      COMP.
017200         05  WS-LOT-NAME-T    PIC X(60).
017300         05  WS-LOT-CAP-T     PIC 9(5)      COMP.
017400         05  WS-LOT-RATE-T    PIC S9(8)V99  COMP-3.
017500         05  WS-LOT-PTNR-T    PIC 9(9)      COMP.
017600*
017700 01  WS-VEH-TABLE.
017800     03  WS-VEH-ENTRY  OCCURS 2000 TIMES.
017900         05  WS-VEH-ID-T      PIC 9(9)      COMP.
018000         05  WS-VEH-PLATE-T   PIC X(6).
018100*
018200 01  WS-PREC-TABLE.
018300     03  WS-PREC-ENTRY OCCURS 3000 TIMES.
018400         05  WS-PREC-ID-T     PIC 9(9)      COMP.
018500         05  WS-PREC-VEH-T    PIC 9(9)      COMP.
018600         05  WS-PREC-LOT-T    PIC 9(9)      COMP.
018700         05  WS-PREC-EDATE-T  PIC 9(8)      COMP.
018800         05  WS-PREC-ETIME-T  PIC 9(6)      COMP.
018900         05  WS-PREC-XDATE-T  PIC 9(8)      COMP.
019000         05  WS-PREC-XTIME-T  PIC 9(6)      COMP.
019100         05  WS-PREC-COST-T   PIC S9(8)V99  COMP-3.
019200         05  WS-PREC-STAT-T   PIC X(6).
019300*
019400 01  WS-CURRENT-DATE-TIME.
019500     03  WS-TODAY-DATE        PIC 9(8)      COMP.
019600     03  WS-TODAY-TIME        PIC 9(6)      COMP.
019700 01  WS-ACCEPT-DATE           PIC 9(8).
019800 01  WS-ACCEPT-TIME REDEFINES WS-ACCEPT-DATE.
019900     03  WS-ACCEPT-HH         PIC 99.
020000     03  WS-ACCEPT-MM         PIC 99.
020100     03  WS-ACCEPT-SS         PIC 99.
020200     03  FILLER               PIC 99.
020300 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
020400     03  WS-ACCEPT-CC         PIC 99.
020500     03  WS-ACCEPT-YY         PIC 99.
020600     03  WS-ACCEPT-MO         PIC 99.
020700     03  WS-ACCEPT-DA         PIC 99.
020800*
020900 01  WS-WORK-PLATE            PIC X(6).
021000 01  WS-WORK-HOURS            PIC S9(5)V99  COMP-3.
021100*
021200 01  WS-MESSAGES.
021300     03  PK911  PIC X(40) VALUE
021400         "PK911 LOT NOT ON FILE - REJECTED".
021500     03  PK912  PIC X(40) VALUE
021600         "PK912 PLATE NOT PARKED HERE - REJECTED".
021700     03  PK914  PIC X(40) VALUE
021800         "PK914 EXIT ACCEPTED".
021900 01  WS-MESSAGE-TABLE REDEFINES WS-MESSAGES.
022000     03  WS-MESSAGE-ENTRY     PIC X(40) OCCURS 3 TIMES.
022100*
022200 LINKAGE                     SECTION.
022300 COPY "WSPKCALL.cob".
022400*
022500 PROCEDURE                   DIVISION.
022600*=======================================
022700*
022800 000-MAIN-LOGIC.
022900     PERFORM  010-INITIALIZE       THRU 010-EXIT.
023000     PERFORM  100-PROCESS-ONE-CARD THRU 100-EXIT
023100              UNTIL WS-CTL-EOF.
023200     PERFORM  900-TERMINATE        THRU 900-EXIT.
023300     STOP     RUN.
023400*
023500 010-INITIALIZE.
023600     OPEN     INPUT  PK-LOT-MASTER
023700              INPUT  PK-VEH-MASTER
023800              INPUT  PK-PREC-FILE-IN
023900              INPUT  PK-CONTROL-FILE
024000              OUTPUT PK-PREC-FILE-OUT
024100              EXTEND PK-HISTORY-FILE
024200              OUTPUT PK-REJECT-FILE.
024300     ACCEPT   WS-ACCEPT-DATE FROM DATE YYYYMMDD.
024400     MOVE     WS-ACCEPT-DATE TO WS-TODAY-DATE.
024500     ACCEPT   WS-ACCEPT-TIME FROM TIME.
024600     MOVE     WS-ACCEPT-TIME TO WS-TODAY-TIME.
024700     PERFORM  020-LOAD-LOT-TABLE  THRU 020-EXIT.
024800     PERFORM  030-LOAD-VEH-TABLE  THRU 030-EXIT.
024900     PERFORM  040-LOAD-PREC-TABLE THRU 040-EXIT.
025000     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
025100 010-EXIT.  EXIT.
025200*
025300 020-LOAD-LOT-TABLE.
025400     READ     PK-LOT-MASTER
025500              AT END MOVE "Y" TO WS-LOT-EOF-SW.
025600     PERFORM  025-LOAD-ONE-LOT THRU 025-EXIT
025700              UNTIL WS-LOT-EOF.
025800 020-EXIT.  EXIT.
025900*
026000 025-LOAD-ONE-LOT.
026100     ADD      1 TO WS-LOT-COUNT.
026200     MOVE     LOT-ID          TO WS-LOT-ID-T   (WS-LOT-COUNT).
026300     MOVE     LOT-NAME        TO WS-LOT-NAME-T (WS-LOT-COUNT).
026400     MOVE     LOT-CAPACITY    TO WS-LOT-CAP-T  (WS-LOT-COUNT).
026500     MOVE     LOT-HOURLY-RATE TO WS-LOT-RATE-T (WS-LOT-COUNT).
026600     MOVE     LOT-PARTNER-ID  TO WS-LOT-PTNR-T (WS-LOT-COUNT).
026700     READ     PK-LOT-MASTER
026800              AT END MOVE "Y" TO WS-LOT-EOF-SW.
026900 025-EXIT.  EXIT.
027000*
027100 030-LOAD-VEH-TABLE.
027200     READ     PK-VEH-MASTER
027300              AT END MOVE "Y" TO WS-VEH-EOF-SW.
027400     PERFORM  035-LOAD-ONE-VEH THRU 035-EXIT
027500              UNTIL WS-VEH-EOF.
027600 030-EXIT.  EXIT.
027700*
027800 035-LOAD-ONE-VEH.
027900     ADD      1 TO WS-VEH-COUNT.
028000     MOVE     VEH-ID         TO WS-VEH-ID-T    (WS-VEH-COUNT).
028100     MOVE     VEH-LICENSE-PLATE
028200                              TO WS-VEH-PLATE-T (WS-VEH-COUNT).
028300     READ     PK-VEH-MASTER
028400              AT END MOVE "Y" TO WS-VEH-EOF-SW.
028500 035-EXIT.  EXIT.
028600*
028700 040-LOAD-PREC-TABLE.
028800     READ     PK-PREC-FILE-IN
028900              AT END MOVE "Y" TO WS-PREC-EOF-SW.
029000     PERFORM  045-LOAD-ONE-PREC THRU 045-EXIT
029100              UNTIL WS-PREC-EOF.
029200 040-EXIT.  EXIT.
029300*
029400 045-LOAD-ONE-PREC.
029500     ADD      1 TO WS-PREC-COUNT.
029600     MOVE     PREC-ID         TO WS-PREC-ID-T    (WS-PREC-COUNT).
029700     MOVE     PREC-VEHICLE-ID TO WS-PREC-VEH-T   (WS-PREC-COUNT).
029800     MOVE     PREC-LOT-ID     TO WS-PREC-LOT-T   (WS-PREC-COUNT).
029900     MOVE     PREC-ENTRY-DATE TO WS-PREC-EDATE-T (WS-PREC-COUNT).
030000     MOVE     PREC-ENTRY-TIME TO WS-PREC-ETIME-T (WS-PREC-COUNT).
030100     MOVE     PREC-EXIT-DATE  TO WS-PREC-XDATE-T (WS-PREC-COUNT).
030200     MOVE     PREC-EXIT-TIME  TO WS-PREC-XTIME-T (WS-PREC-COUNT).
030300     MOVE     PREC-TOTAL-COST TO WS-PREC-COST-T  (WS-PREC-COUNT).
030400     MOVE     PREC-STATUS     TO WS-PREC-STAT-T  (WS-PREC-COUNT).
030500     READ     PK-PREC-FILE-IN
030600              AT END MOVE "Y" TO WS-PREC-EOF-SW.
030700 045-EXIT.  EXIT.
030800*
030900 100-PROCESS-ONE-CARD.
031000     MOVE     "Y" TO WS-VALID-SW.
031100     MOVE     ZERO TO WS-FOUND-LOT-IX WS-FOUND-VEH-IX
031200                       WS-FOUND-PREC-IX.
031300     PERFORM  150-UPPERCASE-PLATE       THRU 150-EXIT.
031400     PERFORM  200-VALIDATE-LOT          THRU 200-EXIT.
031500     IF       WS-VALID
031600              PERFORM 300-FIND-OPEN-RECORD THRU 300-EXIT.
031700     IF       WS-VALID
031800              PERFORM 400-COMPUTE-FEE       THRU 400-EXIT
031900              PERFORM 500-CLOSE-PREC-ENTRY  THRU 500-EXIT
032000              PERFORM 600-WRITE-HISTORY     THRU 600-EXIT
032100              MOVE PK914 TO RJL-TEXT (1:40)
032200              PERFORM 800-WRITE-REJECT      THRU 800-EXIT
032300              ADD 1 TO WS-ACCEPT-COUNT
032400     ELSE
032500              PERFORM 800-WRITE-REJECT      THRU 800-EXIT
032600              ADD 1 TO WS-REJECT-COUNT.
032700     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
032800 100-EXIT.  EXIT.
032900*
033000 150-UPPERCASE-PLATE.
033100     MOVE     PARM-PLATE TO WS-WORK-PLATE.
033200     INSPECT  WS-WORK-PLATE CONVERTING
033300              "abcdefghijklmnopqrstuvwxyz" TO
033400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033500     MOVE     WS-WORK-PLATE TO PARM-PLATE.
033600 150-EXIT.  EXIT.
033700*
033800 200-VALIDATE-LOT.
033900     PERFORM  205-SCAN-ONE-LOT THRU 205-EXIT
034000              VARYING WS-LOT-IX FROM 1 BY 1
034100              UNTIL WS-LOT-IX > WS-LOT-COUNT.
034200     IF       WS-FOUND-LOT-IX = ZERO
034300              MOVE "N" TO WS-VALID-SW
034400              MOVE PK911 TO RJL-TEXT (1:40).
034500 200-EXIT.  EXIT.
034600*
034700 205-SCAN-ONE-LOT.
034800     IF       WS-LOT-ID-T (WS-LOT-IX) = PARM-LOT-ID
034900              MOVE WS-LOT-IX    TO WS-FOUND-LOT-IX
035000              MOVE WS-LOT-COUNT TO WS-LOT-IX.
035100 205-EXIT.  EXIT.
035200*
035300 300-FIND-OPEN-RECORD.
035400     PERFORM  305-SCAN-ONE-VEH THRU 305-EXIT
035500              VARYING WS-VEH-IX FROM 1 BY 1
035600              UNTIL WS-VEH-IX > WS-VEH-COUNT.
035700     IF       WS-FOUND-VEH-IX NOT = ZERO
035800              PERFORM 307-SCAN-ONE-PREC THRU 307-EXIT
035900                      VARYING WS-PREC-IX FROM 1 BY 1
036000                      UNTIL WS-PREC-IX > WS-PREC-COUNT.
036100     IF       WS-FOUND-PREC-IX = ZERO
036200              MOVE "N" TO WS-VALID-SW
036300              MOVE PK912 TO RJL-TEXT (1:40).
036400 300-EXIT.  EXIT.
036500*
036600 305-SCAN-ONE-VEH.
036700     IF       WS-VEH-PLATE-T (WS-VEH-IX) = PARM-PLATE
036800              MOVE WS-VEH-IX    TO WS-FOUND-VEH-IX
036900              MOVE WS-VEH-COUNT TO WS-VEH-IX.
037000 305-EXIT.  EXIT.
037100*
037200 307-SCAN-ONE-PREC.
037300     IF       WS-PREC-VEH-T (WS-PREC-IX) =
037400              WS-VEH-ID-T (WS-FOUND-VEH-IX)
037500     AND      WS-PREC-LOT-T (WS-PREC-IX) = PARM-LOT-ID
037600     AND      WS-PREC-STAT-T (WS-PREC-IX) = "PARKED"
037700              MOVE WS-PREC-IX TO WS-FOUND-PREC-IX
037800              MOVE WS-PREC-COUNT TO WS-PREC-IX.
037900 307-EXIT.  EXIT.
038000*
038100 400-COMPUTE-FEE.
038200     MOVE     "E"          TO PKD-FUNCTION.
038300     MOVE     WS-PREC-EDATE-T (WS-FOUND-PREC-IX)
038400                            TO PKD-ENTRY-DATE.
038500     MOVE     WS-PREC-ETIME-T (WS-FOUND-PREC-IX)
038600                            TO PKD-ENTRY-TIME.
038700     MOVE     WS-TODAY-DATE TO PKD-EXIT-DATE.
038800     MOVE     WS-TODAY-TIME TO PKD-EXIT-TIME.
038900     CALL     "PKDATE" USING PK-DATE-LINKAGE.
039000     MOVE     PKD-BILLABLE-HOURS TO WS-WORK-HOURS.
039100 400-EXIT.  EXIT.
039200*
039300 500-CLOSE-PREC-ENTRY.
039400     COMPUTE  WS-PREC-COST-T (WS-FOUND-PREC-IX) ROUNDED =
039500              WS-LOT-RATE-T (WS-FOUND-LOT-IX) * WS-WORK-HOURS.
039600     MOVE     WS-TODAY-DATE TO WS-PREC-XDATE-T (WS-FOUND-PREC-IX).
039700     MOVE     WS-TODAY-TIME TO WS-PREC-XTIME-T (WS-FOUND-PREC-IX).
039800     MOVE     "EXITED"      TO WS-PREC-STAT-T  (WS-FOUND-PREC-IX).
039900 500-EXIT.  EXIT.
040000*
040100 600-WRITE-HISTORY.
040200     MOVE     SPACES TO PK-HISTORY-RECORD.
040300     MOVE     PARM-PLATE TO HIST-LICENSE-PLATE.
040400     MOVE     WS-LOT-NAME-T (WS-FOUND-LOT-IX)
040500              TO HIST-PARKING-NAME.
040600     MOVE     PARM-LOT-ID TO HIST-PARKING-ID.
040700     MOVE     WS-PREC-VEH-T (WS-FOUND-PREC-IX)
040800              TO HIST-VEHICLE-ID.
040900     MOVE     WS-PREC-EDATE-T (WS-FOUND-PREC-IX)
041000              TO HIST-ENTRY-DATE.
041100     MOVE     WS-PREC-ETIME-T (WS-FOUND-PREC-IX)
041200              TO HIST-ENTRY-TIME.
041300     MOVE     WS-PREC-XDATE-T (WS-FOUND-PREC-IX)
041400              TO HIST-EXIT-DATE.
041500     MOVE     WS-PREC-XTIME-T (WS-FOUND-PREC-IX)
041600              TO HIST-EXIT-TIME.
041700     MOVE     WS-PREC-COST-T  (WS-FOUND-PREC-IX)
041800              TO HIST-TOTAL-COST.
041900     WRITE    PK-HISTORY-RECORD.
042000 600-EXIT.  EXIT.
042100*
042200 800-WRITE-REJECT.
042300     MOVE     SPACES  TO PK-REJECT-LINE.
042400     MOVE     " "      TO RJL-CTL.
042500     MOVE     PARM-PLATE TO RJL-TEXT (42:6).
042600     MOVE     PARM-LOT-ID TO RJL-TEXT (55:9).
042700     WRITE    PK-REJECT-LINE.
042800 800-EXIT.  EXIT.
042900*
043000 190-READ-CONTROL-CARD.
043100     MOVE     SPACES TO RJL-TEXT.
043200     READ     PK-CONTROL-FILE
043300              AT END MOVE "Y" TO WS-CTL-EOF-SW.
043400 190-EXIT.  EXIT.
043500*
043600 900-TERMINATE.
043700     PERFORM  910-REWRITE-PREC-FILE THRU 910-EXIT.
043800     MOVE     SPACES TO PK-REJECT-LINE.
043900     MOVE     "TOTAL EXITS ACCEPTED -" TO RJL-TEXT (1:22).
044000     MOVE     WS-ACCEPT-COUNT         TO RJL-TEXT (24:5).
044100     WRITE    PK-REJECT-LINE.
044200     MOVE     SPACES TO PK-REJECT-LINE.
044300     MOVE     "TOTAL EXITS REJECTED -" TO RJL-TEXT (1:22).
044400     MOVE     WS-REJECT-COUNT         TO RJL-TEXT (24:5).
044500     WRITE    PK-REJECT-LINE.
044600     CLOSE    PK-LOT-MASTER
044700              PK-VEH-MASTER
044800              PK-PREC-FILE-IN
044900              PK-PREC-FILE-OUT
045000              PK-HISTORY-FILE
045100              PK-CONTROL-FILE
045200              PK-REJECT-FILE.
045300 900-EXIT.  EXIT.
045400*
045500 910-REWRITE-PREC-FILE.
045600     PERFORM  915-REWRITE-ONE-PREC THRU 915-EXIT
045700              VARYING WS-PREC-IX FROM 1 BY 1
045800              UNTIL WS-PREC-IX > WS-PREC-COUNT.
045900 910-EXIT.  EXIT.
046000*
046100 915-REWRITE-ONE-PREC.
046200     MOVE     SPACES TO PK-PREC-RECORD-OUT.
046300     MOVE     WS-PREC-ID-T    (WS-PREC-IX) TO PREC-ID-O.
046400     MOVE     WS-PREC-VEH-T   (WS-PREC-IX) TO PREC-VEHICLE-ID-O.
046500     MOVE     WS-PREC-LOT-T   (WS-PREC-IX) TO PREC-LOT-ID-O.
046600     MOVE     WS-PREC-EDATE-T (WS-PREC-IX) TO PREC-ENTRY-DATE-O.
046700     MOVE     WS-PREC-ETIME-T (WS-PREC-IX) TO PREC-ENTRY-TIME-O.
046800     MOVE     WS-PREC-XDATE-T (WS-PREC-IX) TO PREC-EXIT-DATE-O.
046900     MOVE     WS-PREC-XTIME-T (WS-PREC-IX) TO PREC-EXIT-TIME-O.
047000     MOVE     WS-PREC-COST-T  (WS-PREC-IX) TO PREC-TOTAL-COST-O.
047100     MOVE     WS-PREC-STAT-T  (WS-PREC-IX) TO PREC-STATUS-O.
047200     WRITE    PK-PREC-RECORD-OUT.
047300 915-EXIT.  EXIT.
047400*
