000100*****************************************************
000200*                                                   *
000300*   WORKING STORAGE FOR THE EARNINGS REPORT LINE    *
000400*     ACCUMULATOR PLUS THE PRINTED REPORT LAYOUT    *
000500*****************************************************
000600*
000700* 16/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
000800* 24/02/26 REH  - DETAIL LINE REDEFINE ADDED FOR THE
000900*                 PER-VISIT LISTING, TKT PK-016.
001000*
001100 01  PK-EARNINGS-LINE.
001200     03  ERPT-LOT-ID             PIC 9(9)      COMP.
001300     03  ERPT-DATE               PIC 9(8)      COMP.
001400     03  ERPT-VEHICLE-COUNT      PIC 9(5)      COMP.
001500     03  ERPT-TOTAL-EARNINGS     PIC S9(8)V99  COMP-3.
001600*
001700 01  PK-EARNINGS-PRINT-LINE.
001800     03  EPL-CTL                 PIC X.
001900     03  EPL-TEXT                PIC X(132).
002000*
002100 01  PK-EARNINGS-HDR-LINE REDEFINES PK-EARNINGS-PRINT-LINE.
002200     03  EHL-CTL                 PIC X.
002300     03  FILLER                  PIC X(6)  VALUE "LOT ID".
002400     03  FILLER                  PIC X(4)  VALUE SPACES.
002500     03  FILLER                  PIC X(11) VALUE "REPORT DATE".
002600     03  FILLER                  PIC X(4)  VALUE SPACES.
002700     03  FILLER                  PIC X(13) VALUE "VEHICLE COUNT".
002800     03  FILLER                  PIC X(4)  VALUE SPACES.
002900     03  FILLER                  PIC X(14) VALUE "TOTAL EARNINGS".
003000     03  FILLER                  PIC X(76) VALUE SPACES.
003100*
003200 01  PK-EARNINGS-LOT-LINE REDEFINES PK-EARNINGS-PRINT-LINE.
003300     03  ELL-CTL                 PIC X.
003400     03  ELL-LOT-ID              PIC ZZZZZZZZ9.
003500     03  FILLER                  PIC X(5)  VALUE SPACES.
003600     03  ELL-DATE                PIC 99/99/9999.
003700     03  FILLER                  PIC X(4)  VALUE SPACES.
003800     03  ELL-VEHICLE-COUNT       PIC ZZZZ9.
003900     03  FILLER                  PIC X(9)  VALUE SPACES.
004000     03  ELL-TOTAL-EARNINGS      PIC Z,ZZZ,ZZ9.99CR.
004100     03  FILLER                  PIC X(76) VALUE SPACES.
004200*
004300 01  PK-EARNINGS-DETAIL-LINE REDEFINES PK-EARNINGS-PRINT-LINE.
004400     03  EDL-CTL                 PIC X.
004500     03  FILLER                  PIC X(6)  VALUE SPACES.
004600     03  EDL-PLATE               PIC X(6).
004700     03  FILLER                  PIC X(3)  VALUE SPACES.
004800     03  EDL-ENTRY-DATE          PIC 99/99/9999.
004900     03  FILLER                  PIC X(1)  VALUE SPACES.
005000     03  EDL-ENTRY-TIME          PIC 99B99B99.
005100     03  FILLER                  PIC X(3)  VALUE SPACES.
005200     03  EDL-EXIT-DATE           PIC 99/99/9999.
005300     03  FILLER                  PIC X(1)  VALUE SPACES.
005400     03  EDL-EXIT-TIME           PIC 99B99B99.
005500     03  FILLER                  PIC X(3)  VALUE SPACES.
005600     03  EDL-COST                PIC Z,ZZZ,ZZ9.99CR.
005700     03  FILLER                  PIC X(59) VALUE SPACES.
005800*
