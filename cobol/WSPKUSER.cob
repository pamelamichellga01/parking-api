000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PARTNER REFERENCE FILE    *
000400*     (SUBSET OF THE USER MASTER - ROLE LOOKUP      *
000500*      ONLY, FULL USER MAINTENANCE IS OUT OF SCOPE  *
000600*      OF THIS SUITE)                               *
000700*        USES USER-ID AS ASCENDING SEQUENCE KEY     *
000800*****************************************************
000900* FILE SIZE 50 BYTES.
001000*
001100* NOTE - THIS SUITE DOES NOT MAINTAIN THE USER FILE.
001200*        IT IS READ ONLY, TO VALIDATE A PARTNER ID
001300*        SUPPLIED ON A LOT MAINTENANCE TRANSACTION
001400*        RESOLVES TO A USER WITH ROLE OF SOCIO.
001500*
001600* 14/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
001700*
001800 01  PK-USER-RECORD.
001900     03  USER-ID                 PIC 9(9)      COMP.
002000     03  USER-EMAIL              PIC X(30).
002100     03  USER-ROLE               PIC X(5).
002200         88  USER-IS-SOCIO             VALUE "SOCIO".
002300     03  FILLER                  PIC X(11).
002400*
