000100*****************************************************************
000200*                                                                *
000300*                 PARKING LOT MASTER MAINTENANCE                *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PKMAINT.
001100     AUTHOR.             D P KOWALSKI.
001200     INSTALLATION.       PARKWAY DATA CENTRE.
001300     DATE-WRITTEN.       11/09/1985.
001400     DATE-COMPILED.
001500     SECURITY.           NON-CONFIDENTIAL.
001600*
001700*    REMARKS.            MAINTAINS THE PARKING LOT MASTER FILE.
001800*                        ONE CONTROL CARD PER MAINTENANCE OR
001900*                        LISTING REQUEST - CREATE, UPDATE,
002000*                        ASSOCIATE/REMOVE PARTNER, DELETE, AND
002100*                        FOUR LIST VARIANTS.  A PARTNER ID
002200*                        SUPPLIED ON A CARD IS VALIDATED AGAINST
002300*                        THE PARTNER REFERENCE FILE - IT MUST
002400*                        RESOLVE TO A USER OF ROLE SOCIO.
002500*
002600*    CALLED MODULES.     NONE.
002700*
002800*    FILES USED.         PKLOTIN     PARKING LOT MASTER (OLD)
002900*                        PKLOTOUT    PARKING LOT MASTER (NEW)
003000*                        PKUSRIN     PARTNER REFERENCE FILE
003100*                        PKCTLIN     MAINTENANCE CONTROL CARDS
003200*                        PKRPT       LISTING / EXCEPTION REPORT
003300*
003400* CHANGES:
003500* 11/09/1985 DPK -       CREATED.
003600* 08/05/1987 DPK -  1.01 NAME UNIQUENESS CHECK NOW SKIPS THE
003700*                        LOT'S OWN RECORD ON AN UPDATE CARD, TKT
003800*                        PK-004.
003900* 30/01/1992 REH -  1.02 PARTNER VALIDATION ADDED - A PARTNER ID
004000*                        MUST RESOLVE TO A SOCIO USER OR THE
004100*                        CARD IS REJECTED, TKT PK-007.
004200* 19/11/1998 REH -  1.03 YEAR 2000 REVIEW - ALL DATE FIELDS ARE
004300*                        FULL CCYYMMDD, NO WINDOWING USED.
004400*                        CERTIFIED Y2K COMPLIANT BY QA.
004500* 14/07/2001 DPK -  1.04 BYMAIL QUERY ADDED SO THE PARTNER
004600*                        OFFICE CAN LIST LOTS BY E-MAIL ADDRESS
004700*                        WITHOUT KNOWING THE PARTNER ID, TKT
004800*                        PK-010.
004900* 27/02/2026 REH -  1.05 REWRITTEN FOR THE NEW MULTI-LOT PARKING
005000*                        SUITE.  TKT PK-012.
005100*
005200*****************************************************************
005300*
005400 ENVIRONMENT              DIVISION.
005500*================================
005600*
005700 CONFIGURATION            SECTION.
005800 SOURCE-COMPUTER.         IBM-390.
005900 OBJECT-COMPUTER.         IBM-390.
006000 SPECIAL-NAMES.
006100     C01                  IS TOP-OF-FORM
006200     CLASS PK-ALPHA-CLASS IS "A" THRU "Z"
006300     UPSI-0 ON STATUS IS PK-TEST-RUN
006400            OFF STATUS IS PK-LIVE-RUN.
006500*
006600 INPUT-OUTPUT              SECTION.
006700 FILE-CONTROL.
006800     SELECT   PK-LOT-MASTER-IN  ASSIGN TO "PKLOTIN"
006900              ORGANIZATION IS LINE SEQUENTIAL
007000              FILE STATUS IS WS-LOT-IN-STATUS.
007100     SELECT   PK-LOT-MASTER-OUT ASSIGN TO "PKLOTOUT"
007200              ORGANIZATION IS LINE SEQUENTIAL
007300              FILE STATUS IS WS-LOT-OUT-STATUS.
007400     SELECT   PK-USER-FILE      ASSIGN TO "PKUSRIN"
007500              ORGANIZATION IS LINE SEQUENTIAL
007600              FILE STATUS IS WS-USER-STATUS.
007700     SELECT   PK-CONTROL-FILE   ASSIGN TO "PKCTLIN"
007800              ORGANIZATION IS LINE SEQUENTIAL
007900              FILE STATUS IS WS-CTL-STATUS.
008000     SELECT   PK-LISTING-FILE   ASSIGN TO "PKRPT"
008100              ORGANIZATION IS LINE SEQUENTIAL
008200              FILE STATUS IS WS-RPT-STATUS.
008300*
008400 DATA                      DIVISION.
008500*================================
008600*
008700 FILE                      SECTION.
008800*
008900 FD  PK-LOT-MASTER-IN
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 97 CHARACTERS.
009200 COPY "WSPKLOT.cob".
009300*
009400 FD  PK-LOT-MASTER-OUT
009500     RECORDING MODE IS F
009600     RECORD CONTAINS 97 CHARACTERS.
009700 COPY "WSPKLOT.cob"
009800     REPLACING PK-LOT-RECORD BY PK-LOT-RECORD-OUT
009900               LOT-ID             BY LOT-ID-O
010000               LOT-NAME           BY LOT-NAME-O
010100               LOT-CAPACITY       BY LOT-CAPACITY-O
010200               LOT-HOURLY-RATE    BY LOT-HOURLY-RATE-O
010300               LOT-PARTNER-ID     BY LOT-PARTNER-ID-O.
010400*
010500 FD  PK-USER-FILE
010600     RECORDING MODE IS F
010700     RECORD CONTAINS 50 CHARACTERS.
010800 COPY "WSPKUSER.cob".
010900*
011000 FD  PK-CONTROL-FILE
011100     RECORDING MODE IS F
011200     RECORD CONTAINS 160 CHARACTERS.
011300 COPY "WSPKPARM.cob".
011400*
011500 FD  PK-LISTING-FILE
011600     RECORDING MODE IS F
011700     RECORD CONTAINS 133 CHARACTERS.
011800 01  PK-LISTING-LINE.
011900     03  LSL-CTL              PIC X.
012000     03  LSL-TEXT             PIC X(132).
012100*
012200 WORKING-STORAGE           SECTION.
012300*
012400 77  WS-MAX-LOTS              PIC 9(4)      COMP VALUE 0500.
012500 77  WS-MAX-USERS             PIC 9(4)      COMP VALUE 1000.
012600*
012700 01  WS-FILE-STATUSES.
012800     03  WS-LOT-IN-STATUS     PIC XX.
012900     03  WS-LOT-OUT-STATUS    PIC XX.
013000     03  WS-USER-STATUS       PIC XX.
013100     03  WS-CTL-STATUS        PIC XX.
013200     03  WS-RPT-STATUS        PIC XX.
013300*
013400 01  WS-SWITCHES.
013500     03  WS-CTL-EOF-SW        PIC X         VALUE "N".
013600         88  WS-CTL-EOF                     VALUE "Y".
013700     03  WS-LOT-EOF-SW        PIC X         VALUE "N".
013800         88  WS-LOT-EOF                     VALUE "Y".
013900     03  WS-USER-EOF-SW       PIC X         VALUE "N".
014000         88  WS-USER-EOF                    VALUE "Y".
014100     03  WS-VALID-SW          PIC X         VALUE "Y".
014200         88  WS-VALID                       VALUE "Y".
014300*
014400 01  WS-COUNTERS.
014500     03  WS-LOT-COUNT         PIC 9(4)      COMP VALUE ZERO.
014600     03  WS-USER-COUNT        PIC 9(4)      COMP VALUE ZERO.
014700     03  WS-LOT-IX            PIC 9(4)      COMP VALUE ZERO.
014800     03  WS-USER-IX           PIC 9(4)      COMP VALUE ZERO.
014900     03  WS-FOUND-LOT-IX      PIC 9(4)      COMP VALUE ZERO.
015000     03  WS-FOUND-USER-IX     PIC 9(4)      COMP VALUE ZERO.
015100     03  WS-ACCEPT-COUNT      PIC 9(5)      COMP VALUE ZERO.
015200     03  WS-REJECT-COUNT      PIC 9(5)      COMP VALUE ZERO.
015300*
015400 01  WS-LOT-TABLE.
015500     03  WS-LOT-ENTRY OCCURS 500 TIMES.
015600         05  WS-LOT-ID-T      PIC 9(9)      COMP.
015700         05  WS-LOT-NAME-T    PIC X(60).
015800         05  WS-LOT-CAP-T     PIC 9(5)      COMP.
015900         05  WS-LOT-RATE-T    PIC S9(8)V99  COMP-3.
016000         05  WS-LOT-PTNR-T    PIC 9(9)      COMP.
016100         05  WS-LOT-DEL-SW-T  PIC X         VALUE "N".
016200             88  WS-LOT-DELETED-T           VALUE "Y".
016300*
016400 01  WS-USER-TABLE.
016500     03  WS-USER-ENTRY OCCURS 1000 TIMES.
016600         05  WS-USER-ID-T     PIC 9(9)      COMP.
016700         05  WS-USER-EMAIL-T  PIC X(30).
016800         05  WS-USER-ROLE-T   PIC X(5).
016900*
017000 01  WS-CURRENT-DATE-TIME.
017100     03  WS-TODAY-DATE        PIC 9(8)      COMP.
017200     03  WS-TODAY-TIME        PIC 9(6)      COMP.
017300 01  WS-ACCEPT-DATE           PIC 9(8).
017400 01  WS-ACCEPT-TIME REDEFINES WS-ACCEPT-DATE.
017500     03  WS-ACCEPT-HH         PIC 99.
017600     03  WS-ACCEPT-MM         PIC 99.
017700     03  WS-ACCEPT-SS         PIC 99.
017800     03  FILLER               PIC 99.
017900 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
018000     03  WS-ACCEPT-CC         PIC 99.
018100     03  WS-ACCEPT-YY         PIC 99.
018200     03  WS-ACCEPT-MO         PIC 99.
018300     03  WS-ACCEPT-DA         PIC 99.
018400*
018500 01  WS-EXCLUDE-LOT-ID        PIC 9(9)      COMP VALUE ZERO.
018600 01  WS-RESOLVED-PARTNER-ID   PIC 9(9)      COMP VALUE ZERO.
018700 01  WS-EDIT-CAPACITY         PIC ZZZZ9.
018800 01  WS-EDIT-PARTNER-ID       PIC Z(8)9.
018900*
019000 01  WS-MESSAGES.
019100     03  PK921  PIC X(40) VALUE
019200         "PK921 LOT NAME ALREADY ON FILE".
019300     03  PK922  PIC X(40) VALUE
019400         "PK922 PARTNER ID NOT A SOCIO USER".
019500     03  PK923  PIC X(40) VALUE
019600         "PK923 LOT ID NOT ON FILE".
019700     03  PK924  PIC X(40) VALUE
019800         "PK924 INVALID TRANSACTION CODE".
019900     03  PK925  PIC X(40) VALUE
020000         "PK925 TRANSACTION ACCEPTED".
020100 01  WS-MESSAGE-TABLE REDEFINES WS-MESSAGES.
020200     03  WS-MESSAGE-ENTRY     PIC X(40) OCCURS 5 TIMES.
020300*
020400 PROCEDURE                DIVISION.
020500*================================
020600*
020700 000-MAIN-LOGIC.
020800     PERFORM  010-INITIALIZE       THRU 010-EXIT.
020900     PERFORM  100-PROCESS-ONE-CARD THRU 100-EXIT
021000              UNTIL WS-CTL-EOF.
021100     PERFORM  900-TERMINATE        THRU 900-EXIT.
021200     STOP     RUN.
021300*
021400 010-INITIALIZE.
021500     OPEN     INPUT  PK-LOT-MASTER-IN
021600              INPUT  PK-USER-FILE
021700              INPUT  PK-CONTROL-FILE
021800              OUTPUT PK-LOT-MASTER-OUT
021900              OUTPUT PK-LISTING-FILE.
022000     ACCEPT   WS-ACCEPT-DATE FROM DATE YYYYMMDD.
022100     MOVE     WS-ACCEPT-DATE TO WS-TODAY-DATE.
022200     ACCEPT   WS-ACCEPT-TIME FROM TIME.
022300     MOVE     WS-ACCEPT-TIME TO WS-TODAY-TIME.
022400     PERFORM  020-LOAD-LOT-TABLE  THRU 020-EXIT.
022500     PERFORM  030-LOAD-USER-TABLE THRU 030-EXIT.
022600     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
022700 010-EXIT.  EXIT.
022800*
022900 020-LOAD-LOT-TABLE.
023000     READ     PK-LOT-MASTER-IN
023100              AT END MOVE "Y" TO WS-LOT-EOF-SW.
023200     PERFORM  025-LOAD-ONE-LOT THRU 025-EXIT
023300              UNTIL WS-LOT-EOF.
023400 020-EXIT.  EXIT.
023500*
023600 025-LOAD-ONE-LOT.
023700     ADD      1 TO WS-LOT-COUNT.
023800     MOVE     LOT-ID          TO WS-LOT-ID-T   (WS-LOT-COUNT).
023900     MOVE     LOT-NAME        TO WS-LOT-NAME-T (WS-LOT-COUNT).
024000     MOVE     LOT-CAPACITY    TO WS-LOT-CAP-T  (WS-LOT-COUNT).
024100     MOVE     LOT-HOURLY-RATE TO WS-LOT-RATE-T (WS-LOT-COUNT).
024200     MOVE     LOT-PARTNER-ID  TO WS-LOT-PTNR-T (WS-LOT-COUNT).
024300     READ     PK-LOT-MASTER-IN
024400              AT END MOVE "Y" TO WS-LOT-EOF-SW.
024500 025-EXIT.  EXIT.
024600*
024700 030-LOAD-USER-TABLE.
024800     READ     PK-USER-FILE
024900              AT END MOVE "Y" TO WS-USER-EOF-SW.
025000     PERFORM  035-LOAD-ONE-USER THRU 035-EXIT
025100              UNTIL WS-USER-EOF.
025200 030-EXIT.  EXIT.
025300*
025400 035-LOAD-ONE-USER.
025500     ADD      1 TO WS-USER-COUNT.
025600     MOVE     USER-ID    TO WS-USER-ID-T    (WS-USER-COUNT).
025700     MOVE     USER-EMAIL TO WS-USER-EMAIL-T (WS-USER-COUNT).
025800     MOVE     USER-ROLE  TO WS-USER-ROLE-T  (WS-USER-COUNT).
025900     READ     PK-USER-FILE
026000              AT END MOVE "Y" TO WS-USER-EOF-SW.
026100 035-EXIT.  EXIT.
026200*
026300 100-PROCESS-ONE-CARD.
026400     MOVE     "Y" TO WS-VALID-SW.
026500     MOVE     ZERO TO WS-FOUND-LOT-IX WS-FOUND-USER-IX
026600                       WS-EXCLUDE-LOT-ID.
026700     IF       PARM-TRANS-CODE = "CREATE"
026800              PERFORM 200-CREATE-LOT       THRU 200-EXIT
026900     ELSE IF  PARM-TRANS-CODE = "UPDATE"
027000              PERFORM 300-UPDATE-LOT       THRU 300-EXIT
027100     ELSE IF  PARM-TRANS-CODE = "ASSOC"
027200              PERFORM 400-ASSOC-PARTNER    THRU 400-EXIT
027300     ELSE IF  PARM-TRANS-CODE = "REMOVE"
027400              PERFORM 450-REMOVE-PARTNER   THRU 450-EXIT
027500     ELSE IF  PARM-TRANS-CODE = "DELETE"
027600              PERFORM 500-DELETE-LOT       THRU 500-EXIT
027700     ELSE IF  PARM-TRANS-CODE = "LIST"
027800              PERFORM 600-LIST-ALL         THRU 600-EXIT
027900     ELSE IF  PARM-TRANS-CODE = "BYPTNR"
028000              PERFORM 650-LIST-BY-PARTNER  THRU 650-EXIT
028100     ELSE IF  PARM-TRANS-CODE = "BYMAIL"
028200              PERFORM 660-LIST-BY-EMAIL    THRU 660-EXIT
028300     ELSE IF  PARM-TRANS-CODE = "NOPTNR"
028400              PERFORM 670-LIST-NO-PARTNER  THRU 670-EXIT
028500     ELSE
028600              MOVE "N" TO WS-VALID-SW
028700              MOVE PK924 TO LSL-TEXT (1:40).
028800     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
028900 100-EXIT.  EXIT.
029000*
029100 150-CHECK-NAME-UNIQUE.
029200     MOVE     ZERO TO WS-FOUND-LOT-IX.
029300     PERFORM  155-SCAN-ONE-LOT-NAME THRU 155-EXIT
029400              VARYING WS-LOT-IX FROM 1 BY 1
029500              UNTIL WS-LOT-IX > WS-LOT-COUNT.
029600 150-EXIT.  EXIT.
029700*
029800 155-SCAN-ONE-LOT-NAME.
029900     IF       WS-LOT-NAME-T (WS-LOT-IX) = PARM-LOT-NAME
030000     AND      WS-LOT-ID-T   (WS-LOT-IX) NOT = WS-EXCLUDE-LOT-ID
030100     AND      NOT WS-LOT-DELETED-T (WS-LOT-IX)
030200              MOVE WS-LOT-IX    TO WS-FOUND-LOT-IX
030300              MOVE WS-LOT-COUNT TO WS-LOT-IX.
030400 155-EXIT.  EXIT.
030500*
030600 160-VALIDATE-PARTNER.
030700     MOVE     ZERO TO WS-FOUND-USER-IX.
030800     PERFORM  165-SCAN-ONE-USER THRU 165-EXIT
030900              VARYING WS-USER-IX FROM 1 BY 1
031000              UNTIL WS-USER-IX > WS-USER-COUNT.
031100 160-EXIT.  EXIT.
031200*
031300 165-SCAN-ONE-USER.
031400     IF       WS-USER-ID-T (WS-USER-IX) = PARM-PARTNER-ID
031500     AND      WS-USER-ROLE-T (WS-USER-IX) = "SOCIO"
031600              MOVE WS-USER-IX    TO WS-FOUND-USER-IX
031700              MOVE WS-USER-COUNT TO WS-USER-IX.
031800 165-EXIT.  EXIT.
031900*
032000 180-FIND-LOT-BY-ID.
032100     MOVE     ZERO TO WS-FOUND-LOT-IX.
032200     PERFORM  185-SCAN-ONE-LOT-ID THRU 185-EXIT
032300              VARYING WS-LOT-IX FROM 1 BY 1
032400              UNTIL WS-LOT-IX > WS-LOT-COUNT.
032500 180-EXIT.  EXIT.
032600*
032700 185-SCAN-ONE-LOT-ID.
032800     IF       WS-LOT-ID-T (WS-LOT-IX) = PARM-LOT-ID
032900     AND      NOT WS-LOT-DELETED-T (WS-LOT-IX)
033000              MOVE WS-LOT-IX    TO WS-FOUND-LOT-IX
033100              MOVE WS-LOT-COUNT TO WS-LOT-IX.
033200 185-EXIT.  EXIT.
033300*
033400 200-CREATE-LOT.
033500     PERFORM  150-CHECK-NAME-UNIQUE THRU 150-EXIT.
033600     IF       WS-FOUND-LOT-IX NOT = ZERO
033700              MOVE "N" TO WS-VALID-SW
033800              MOVE PK921 TO LSL-TEXT (1:40)
033900     ELSE
034000              IF   PARM-PARTNER-ID NOT = ZERO
034100                   PERFORM 160-VALIDATE-PARTNER THRU 160-EXIT
034200                   IF   WS-FOUND-USER-IX = ZERO
034300                        MOVE "N"   TO WS-VALID-SW
034400                        MOVE PK922 TO LSL-TEXT (1:40).
034500     IF       WS-VALID
034600              ADD  1 TO WS-LOT-COUNT
034700              MOVE PARM-LOT-ID       TO
034800                       WS-LOT-ID-T   (WS-LOT-COUNT)
034900              MOVE PARM-LOT-NAME     TO
035000                       WS-LOT-NAME-T (WS-LOT-COUNT)
035100              MOVE PARM-LOT-CAPACITY TO
035200                       WS-LOT-CAP-T  (WS-LOT-COUNT)
035300              MOVE PARM-LOT-HOURLY-RATE TO
035400                       WS-LOT-RATE-T (WS-LOT-COUNT)
035500              MOVE PARM-PARTNER-ID   TO
035600                       WS-LOT-PTNR-T (WS-LOT-COUNT).
035700 200-EXIT.  EXIT.
035800*
035900 300-UPDATE-LOT.
036000     PERFORM  180-FIND-LOT-BY-ID THRU 180-EXIT.
036100     IF       WS-FOUND-LOT-IX = ZERO
036200              MOVE "N" TO WS-VALID-SW
036300              MOVE PK923 TO LSL-TEXT (1:40)
036400     ELSE
036500              MOVE WS-LOT-ID-T (WS-FOUND-LOT-IX)
036600                       TO WS-EXCLUDE-LOT-ID
036700              PERFORM 150-CHECK-NAME-UNIQUE THRU 150-EXIT
036800              IF   WS-FOUND-LOT-IX NOT = ZERO
036900                   MOVE "N"   TO WS-VALID-SW
037000                   MOVE PK921 TO LSL-TEXT (1:40)
037100              ELSE
037200                   PERFORM 160-VALIDATE-PARTNER THRU 160-EXIT
037300                   IF   WS-FOUND-USER-IX = ZERO
037400                        MOVE "N"   TO WS-VALID-SW
037500                        MOVE PK922 TO LSL-TEXT (1:40).
037600     IF       WS-VALID
037700              PERFORM 180-FIND-LOT-BY-ID THRU 180-EXIT
037800              MOVE PARM-LOT-NAME TO
037900                       WS-LOT-NAME-T (WS-FOUND-LOT-IX)
038000              MOVE PARM-LOT-CAPACITY TO
038100                       WS-LOT-CAP-T  (WS-FOUND-LOT-IX)
038200              MOVE PARM-LOT-HOURLY-RATE TO
038300                       WS-LOT-RATE-T (WS-FOUND-LOT-IX)
038400              MOVE PARM-PARTNER-ID TO
038500                       WS-LOT-PTNR-T (WS-FOUND-LOT-IX).
038600 300-EXIT.  EXIT.
038700*
038800 400-ASSOC-PARTNER.
038900     PERFORM  180-FIND-LOT-BY-ID THRU 180-EXIT.
039000     IF       WS-FOUND-LOT-IX = ZERO
039100              MOVE "N" TO WS-VALID-SW
039200              MOVE PK923 TO LSL-TEXT (1:40)
039300     ELSE
039400              PERFORM 160-VALIDATE-PARTNER THRU 160-EXIT
039500              IF   WS-FOUND-USER-IX = ZERO
039600                   MOVE "N"   TO WS-VALID-SW
039700                   MOVE PK922 TO LSL-TEXT (1:40)
039800              ELSE
039900                   MOVE PARM-PARTNER-ID TO
040000                        WS-LOT-PTNR-T (WS-FOUND-LOT-IX).
040100 400-EXIT.  EXIT.
040200*
040300 450-REMOVE-PARTNER.
040400     PERFORM  180-FIND-LOT-BY-ID THRU 180-EXIT.
040500     IF       WS-FOUND-LOT-IX = ZERO
040600              MOVE "N" TO WS-VALID-SW
040700              MOVE PK923 TO LSL-TEXT (1:40)
040800     ELSE
040900              MOVE ZERO TO WS-LOT-PTNR-T (WS-FOUND-LOT-IX).
041000 450-EXIT.  EXIT.
041100*
041200 500-DELETE-LOT.
041300     PERFORM  180-FIND-LOT-BY-ID THRU 180-EXIT.
041400     IF       WS-FOUND-LOT-IX = ZERO
041500              MOVE "N" TO WS-VALID-SW
041600              MOVE PK923 TO LSL-TEXT (1:40)
041700     ELSE
041800              MOVE "Y" TO WS-LOT-DEL-SW-T (WS-FOUND-LOT-IX).
041900 500-EXIT.  EXIT.
042000*
042100 600-LIST-ALL.
042200     PERFORM  605-LIST-ONE-LOT THRU 605-EXIT
042300              VARYING WS-LOT-IX FROM 1 BY 1
042400              UNTIL WS-LOT-IX > WS-LOT-COUNT.
042500 600-EXIT.  EXIT.
042600*
042700 605-LIST-ONE-LOT.
042800     IF       NOT WS-LOT-DELETED-T (WS-LOT-IX)
042900              PERFORM 610-FORMAT-AND-WRITE THRU 610-EXIT.
043000 605-EXIT.  EXIT.
043100*
043200 610-FORMAT-AND-WRITE.
043300     MOVE     SPACES  TO PK-LISTING-LINE.
043400     MOVE     " "     TO LSL-CTL.
043500     MOVE     WS-LOT-ID-T   (WS-LOT-IX) TO WS-EDIT-PARTNER-ID.
043600     MOVE     WS-EDIT-PARTNER-ID        TO LSL-TEXT (1:9).
043700     MOVE     WS-LOT-NAME-T (WS-LOT-IX) TO LSL-TEXT (11:60).
043800     MOVE     WS-LOT-CAP-T  (WS-LOT-IX) TO WS-EDIT-CAPACITY.
043900     MOVE     WS-EDIT-CAPACITY          TO LSL-TEXT (72:5).
044000     MOVE     WS-LOT-PTNR-T (WS-LOT-IX) TO WS-EDIT-PARTNER-ID.
044100     MOVE     WS-EDIT-PARTNER-ID        TO LSL-TEXT (78:9).
044200     WRITE    PK-LISTING-LINE.
044300 610-EXIT.  EXIT.
044400*
044500 650-LIST-BY-PARTNER.
044600     PERFORM  655-LIST-ONE-BY-PARTNER THRU 655-EXIT
044700              VARYING WS-LOT-IX FROM 1 BY 1
044800              UNTIL WS-LOT-IX > WS-LOT-COUNT.
044900 650-EXIT.  EXIT.
045000*
045100 655-LIST-ONE-BY-PARTNER.
045200     IF       NOT WS-LOT-DELETED-T (WS-LOT-IX)
045300     AND      WS-LOT-PTNR-T (WS-LOT-IX) = PARM-PARTNER-ID
045400              PERFORM 610-FORMAT-AND-WRITE THRU 610-EXIT.
045500 655-EXIT.  EXIT.
045600*
045700 660-LIST-BY-EMAIL.
045800     MOVE     ZERO TO WS-RESOLVED-PARTNER-ID.
045900     PERFORM  665-SCAN-ONE-EMAIL THRU 665-EXIT
046000              VARYING WS-USER-IX FROM 1 BY 1
046100              UNTIL WS-USER-IX > WS-USER-COUNT.
046200     IF       WS-RESOLVED-PARTNER-ID = ZERO
046300              MOVE "N" TO WS-VALID-SW
046400              MOVE PK922 TO LSL-TEXT (1:40)
046500     ELSE
046600              MOVE WS-RESOLVED-PARTNER-ID TO PARM-PARTNER-ID
046700              PERFORM 650-LIST-BY-PARTNER THRU 650-EXIT.
046800 660-EXIT.  EXIT.
046900*
047000 665-SCAN-ONE-EMAIL.
047100     IF       WS-USER-EMAIL-T (WS-USER-IX) = PARM-EMAIL
047200              MOVE WS-USER-ID-T (WS-USER-IX) TO
047300                                 WS-RESOLVED-PARTNER-ID
047400              MOVE WS-USER-COUNT             TO WS-USER-IX.
047500 665-EXIT.  EXIT.
047600*
047700 670-LIST-NO-PARTNER.
047800     PERFORM  675-LIST-ONE-NO-PARTNER THRU 675-EXIT
047900              VARYING WS-LOT-IX FROM 1 BY 1
048000              UNTIL WS-LOT-IX > WS-LOT-COUNT.
048100 670-EXIT.  EXIT.
048200*
048300 675-LIST-ONE-NO-PARTNER.
048400     IF       NOT WS-LOT-DELETED-T (WS-LOT-IX)
048500     AND      WS-LOT-PTNR-T (WS-LOT-IX) = ZERO
048600              PERFORM 610-FORMAT-AND-WRITE THRU 610-EXIT.
048700 675-EXIT.  EXIT.
048800*
048900 800-WRITE-REJECT.
049000     MOVE     SPACES  TO PK-LISTING-LINE.
049100     MOVE     " "     TO LSL-CTL.
049200     IF       WS-VALID
049300              MOVE PK925 TO LSL-TEXT (1:40)
049400              ADD  1 TO WS-ACCEPT-COUNT
049500     ELSE
049600              ADD  1 TO WS-REJECT-COUNT.
049700     MOVE     PARM-TRANS-CODE TO LSL-TEXT (42:6).
049800     WRITE    PK-LISTING-LINE.
049900 800-EXIT.  EXIT.
050000*
050100 190-READ-CONTROL-CARD.
050200     MOVE     SPACES TO LSL-TEXT.
050300     READ     PK-CONTROL-FILE
050400              AT END MOVE "Y" TO WS-CTL-EOF-SW.
050500     IF       NOT WS-CTL-EOF
050600              PERFORM 800-WRITE-REJECT THRU 800-EXIT.
050700 190-EXIT.  EXIT.
050800*
050900 900-TERMINATE.
051000     PERFORM  910-REWRITE-LOT-FILE THRU 910-EXIT.
051100     MOVE     SPACES TO PK-LISTING-LINE.
051200     MOVE     "TOTAL CARDS ACCEPTED -" TO LSL-TEXT (1:22).
051300     MOVE     WS-ACCEPT-COUNT         TO LSL-TEXT (24:5).
051400     WRITE    PK-LISTING-LINE.
051500     MOVE     SPACES TO PK-LISTING-LINE.
051600     MOVE     "TOTAL CARDS REJECTED -" TO LSL-TEXT (1:22).
051700     MOVE     WS-REJECT-COUNT         TO LSL-TEXT (24:5).
051800     WRITE    PK-LISTING-LINE.
051900     CLOSE    PK-LOT-MASTER-IN
052000              PK-LOT-MASTER-OUT
052100              PK-USER-FILE
052200              PK-CONTROL-FILE
052300              PK-LISTING-FILE.
052400 900-EXIT.  EXIT.
052500*
052600 910-REWRITE-LOT-FILE.
052700     PERFORM  915-REWRITE-ONE-LOT THRU 915-EXIT
052800              VARYING WS-LOT-IX FROM 1 BY 1
052900              UNTIL WS-LOT-IX > WS-LOT-COUNT.
053000 910-EXIT.  EXIT.
053100*
053200 915-REWRITE-ONE-LOT.
053300     IF       NOT WS-LOT-DELETED-T (WS-LOT-IX)
053400              MOVE SPACES TO PK-LOT-RECORD-OUT
053500              MOVE WS-LOT-ID-T   (WS-LOT-IX) TO LOT-ID-O
053600              MOVE WS-LOT-NAME-T (WS-LOT-IX) TO LOT-NAME-O
053700              MOVE WS-LOT-CAP-T  (WS-LOT-IX) TO LOT-CAPACITY-O
053800              MOVE WS-LOT-RATE-T (WS-LOT-IX) TO LOT-HOURLY-RATE-O
053900              MOVE WS-LOT-PTNR-T (WS-LOT-IX) TO LOT-PARTNER-ID-O
054000              WRITE PK-LOT-RECORD-OUT.
054100 915-EXIT.  EXIT.
