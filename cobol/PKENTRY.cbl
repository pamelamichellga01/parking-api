000100*****************************************************************
000200*                                                                *
000300*                 PARKING LOT VEHICLE ENTRY PROCESSING          *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         PKENTRY.
001100     AUTHOR.             D P KOWALSKI.
001200     INSTALLATION.       PARKWAY DATA CENTRE.
001300     DATE-WRITTEN.       04/09/1985.
001400     DATE-COMPILED.
001500     SECURITY.           NON-CONFIDENTIAL.
001600*
001700*    REMARKS.            NIGHTLY/END-OF-SHIFT ENTRY UPDATE FOR
001800*                        THE PARKING LOT SUITE.  READS ONE
001900*                        CONTROL CARD PER VEHICLE WANTING TO
002000*                        ENTER A LOT, VALIDATES AGAINST THE LOT
002100*                        AND PARKING RECORD MASTERS, OPENS A NEW
002200*                        PARKING RECORD AND CREATES THE VEHICLE
002300*                        MASTER RECORD IF THE PLATE IS NEW.
002400*
002500*    CALLED MODULES.     NONE.
002600*
002700*    FILES USED.         PKLOTIN     PARKING LOT MASTER (INPUT)
002800*                        PKVEHIN     VEHICLE MASTER (OLD)
002900*                        PKVEHOUT    VEHICLE MASTER (NEW)
003000*                        PKPRECIN    PARKING RECORD FILE (OLD)
003100*                        PKPRECOUT   PARKING RECORD FILE (NEW)
003200*                        PKCTLIN     ENTRY CONTROL CARDS (SYSIN)
003300*                        PKRPT       EXCEPTION / REJECT LISTING
003400*
003500* CHANGES:
003600* 04/09/1985 DPK -       CREATED.
003700* 17/03/1988 DPK -  1.01 LOT CAPACITY CHECK WAS COUNTING EXITED
003800*                        RECORDS AS WELL AS PARKED ONES.  TKT
003900*                        PK-002.
004000* 22/01/1991 DPK -  1.02 VEHICLE MASTER NOW CARRIED FORWARD OLD
004100*                        TO NEW EVEN WHEN NO NEW PLATES SEEN, TO
004200*                        STOP THE FILE GOING MISSING ON A ZERO
004300*                        TRANSACTION RUN.  TKT PK-005.
004400* 19/11/1998 REH -  1.03 YEAR 2000 REVIEW - ALL DATE FIELDS ARE
004500*                        FULL CCYYMMDD, NO WINDOWING USED, NO
004600*                        2-DIGIT YEAR STORAGE ANYWHERE IN THIS
004700*                        PROGRAM.  CERTIFIED Y2K COMPLIANT BY QA.
004800* 02/06/2004 DPK -  1.04 REJECT LISTING WIDENED TO 133 AND NOW
004900*                        SHOWS THE OFFENDING CONTROL CARD, TKT
005000*                        PK-009.
005100* 26/02/2026 REH -  1.05 REWRITTEN FOR THE NEW MULTI-LOT PARKING
005200*                        SUITE, REPLACING THE OLD PAYROLL START
005300*                        OF DAY DRIVER THIS PROGRAM WAS BUILT
005400*                        FROM.  TKT PK-012.
005500*
005600*****************************************************************
005700*
005800 ENVIRONMENT              DIVISION.
005900*================================
006000*
006100 CONFIGURATION            SECTION.
006200 SOURCE-COMPUTER.         IBM-390.
006300 OBJECT-COMPUTER.         IBM-390.
006400 SPECIAL-NAMES.
006500     C01                  IS TOP-OF-FORM
006600     CLASS PK-ALPHA-CLASS IS "A" THRU "Z"
006700     UPSI-0 ON STATUS IS PK-TEST-RUN
006800            OFF STATUS IS PK-LIVE-RUN.
006900*
007000 INPUT-OUTPUT              SECTION.
007100 FILE-CONTROL.
007200     SELECT   PK-LOT-MASTER    ASSIGN TO "PKLOTIN"
007300              ORGANIZATION IS LINE SEQUENTIAL
007400              FILE STATUS IS WS-LOT-STATUS.
007500     SELECT   PK-VEH-MASTER-IN ASSIGN TO "PKVEHIN"
007600              ORGANIZATION IS LINE SEQUENTIAL
007700              FILE STATUS IS WS-VEH-IN-STATUS.
007800     SELECT   PK-VEH-MASTER-OUT ASSIGN TO "PKVEHOUT"
007900              ORGANIZATION IS LINE SEQUENTIAL
008000              FILE STATUS IS WS-VEH-OUT-STATUS.
008100     SELECT   PK-PREC-FILE-IN  ASSIGN TO "PKPRECIN"
008200              ORGANIZATION IS LINE SEQUENTIAL
008300              FILE STATUS IS WS-PREC-IN-STATUS.
008400     SELECT   PK-PREC-FILE-OUT ASSIGN TO "PKPRECOUT"
008500              ORGANIZATION IS LINE SEQUENTIAL
008600              FILE STATUS IS WS-PREC-OUT-STATUS.
008700     SELECT   PK-CONTROL-FILE  ASSIGN TO "PKCTLIN"
008800              ORGANIZATION IS LINE SEQUENTIAL
008900              FILE STATUS IS WS-CTL-STATUS.
009000     SELECT   PK-REJECT-FILE   ASSIGN TO "PKRPT"
009100              ORGANIZATION IS LINE SEQUENTIAL
009200              FILE STATUS IS WS-RPT-STATUS.
009300*
009400 DATA                      DIVISION.
009500*================================
009600*
009700 FILE                      SECTION.
009800*
009900 FD  PK-LOT-MASTER
010000     RECORDING MODE IS F
010100     RECORD CONTAINS 97 CHARACTERS.
010200 COPY "WSPKLOT.cob".
010300*
010400 FD  PK-VEH-MASTER-IN
010500     RECORDING MODE IS F
010600     RECORD CONTAINS 15 CHARACTERS.
010700 COPY "WSPKVEH.cob".
010800*
010900 FD  PK-VEH-MASTER-OUT
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 15 CHARACTERS.
011200 COPY "WSPKVEH.cob"
011300     REPLACING PK-VEHICLE-RECORD BY PK-VEH-RECORD-OUT
011400               VEH-ID             BY VEH-ID-O
011500               VEH-LICENSE-PLATE  BY VEH-LICENSE-PLATE-O.
011600*
011700 FD  PK-PREC-FILE-IN
011800     RECORDING MODE IS F
011900     RECORD CONTAINS 58 CHARACTERS.
012000 COPY "WSPKPREC.cob".
012100*
012200 FD  PK-PREC-FILE-OUT
012300     RECORDING MODE IS F
012400     RECORD CONTAINS 58 CHARACTERS.
012500 COPY "WSPKPREC.cob"
012600     REPLACING PK-PARKING-RECORD BY PK-PREC-RECORD-OUT
012700               PREC-ID           BY PREC-ID-O
012800               PREC-VEHICLE-ID   BY PREC-VEHICLE-ID-O
012900               PREC-LOT-ID       BY PREC-LOT-ID-O
013000               PREC-ENTRY-DATE   BY PREC-ENTRY-DATE-O
013100               PREC-ENTRY-TIME   BY PREC-ENTRY-TIME-O
013200               PREC-EXIT-DATE    BY PREC-EXIT-DATE-O
013300               PREC-EXIT-TIME    BY PREC-EXIT-TIME-O
013400               PREC-TOTAL-COST   BY PREC-TOTAL-COST-O
013500               PREC-STATUS       BY PREC-STATUS-O
013600               PREC-PARKED       BY PREC-PARKED-O
013700               PREC-EXITED       BY PREC-EXITED-O.
013800*
013900 FD  PK-CONTROL-FILE
014000     RECORDING MODE IS F
014100     RECORD CONTAINS 160 CHARACTERS.
014200 COPY "WSPKPARM.cob".
014300*
014400 FD  PK-REJECT-FILE
014500     RECORDING MODE IS F
014600     RECORD CONTAINS 133 CHARACTERS.
014700 01  PK-REJECT-LINE.
014800     03  RJL-CTL              PIC X.
014900     03  RJL-TEXT             PIC X(132).
015000*
015100 WORKING-STORAGE           SECTION.
015200*
015300 77  WS-MAX-LOTS              PIC 9(4)      COMP VALUE 0500.
015400 77  WS-MAX-VEH               PIC 9(4)      COMP VALUE 2000.
015500 77  WS-MAX-PREC              PIC 9(4)      COMP VALUE 3000.
015600*
015700 01  WS-FILE-STATUSES.
015800     03  WS-LOT-STATUS        PIC XX.
015900     03  WS-VEH-IN-STATUS     PIC XX.
016000     03  WS-VEH-OUT-STATUS    PIC XX.
016100     03  WS-PREC-IN-STATUS    PIC XX.
016200     03  WS-PREC-OUT-STATUS   PIC XX.
016300     03  WS-CTL-STATUS        PIC XX.
016400     03  WS-RPT-STATUS        PIC XX.
016500*
016600 01  WS-SWITCHES.
016700     03  WS-CTL-EOF-SW        PIC X         VALUE "N".
016800         88  WS-CTL-EOF                     VALUE "Y".
016900     03  WS-LOT-EOF-SW        PIC X         VALUE "N".
017000         88  WS-LOT-EOF                     VALUE "Y".
017100     03  WS-VEH-EOF-SW        PIC X         VALUE "N".
017200         88  WS-VEH-EOF                     VALUE "Y".
017300     03  WS-PREC-EOF-SW       PIC X         VALUE "N".
017400         88  WS-PREC-EOF                    VALUE "Y".
017500     03  WS-VALID-SW          PIC X         VALUE "Y".
017600         88  WS-VALID                       VALUE "Y".
017700         88  WS-NOT-VALID                   VALUE "N".
017800     03  WS-FOUND-SW          PIC X         VALUE "N".
017900         88  WS-FOUND                       VALUE "Y".
018000         88  WS-NOT-FOUND                   VALUE "N".
018100*
018200 01  WS-COUNTERS.
018300     03  WS-LOT-COUNT         PIC 9(4)      COMP VALUE ZERO.
018400     03  WS-VEH-COUNT         PIC 9(4)      COMP VALUE ZERO.
018500     03  WS-PREC-COUNT        PIC 9(4)      COMP VALUE ZERO.
018600     03  WS-MAX-VEH-ID        PIC 9(9)      COMP VALUE ZERO.
018700     03  WS-MAX-PREC-ID       PIC 9(9)      COMP VALUE ZERO.
018800     03  WS-ACCEPT-COUNT      PIC 9(5)      COMP VALUE ZERO.
018900     03  WS-REJECT-COUNT      PIC 9(5)      COMP VALUE ZERO.
019000     03  WS-LOT-IX            PIC 9(4)      COMP VALUE ZERO.
019100     03  WS-VEH-IX            PIC 9(4)      COMP VALUE ZERO.
019200     03  WS-PREC-IX           PIC 9(4)      COMP VALUE ZERO.
019300     03  WS-FOUND-VEH-IX      PIC 9(4)      COMP VALUE ZERO.
019400     03  WS-FOUND-LOT-IX      PIC 9(4)      COMP VALUE ZERO.
019500     03  WS-PARKED-COUNT      PIC 9(5)      COMP VALUE ZERO.
019600*
019700 01  WS-LOT-TABLE.
019800     03  WS-LOT-ENTRY  OCCURS 500 TIMES.
019900         05  WS-LOT-ID-T      PIC 9(9)      COMP.
020000         05  WS-LOT-NAME-T    PIC X(60).
020100         05  WS-LOT-CAP-T     PIC 9(5)      COMP.
020200         05  WS-LOT-RATE-T    PIC S9(8)V99  COMP-3.
020300         05  WS-LOT-PTNR-T    PIC 9(9)      COMP.
020400*
020500 01  WS-VEH-TABLE.
020600     03  WS-VEH-ENTRY  OCCURS 2000 TIMES.
020700         05  WS-VEH-ID-T      PIC 9(9)      COMP.
020800         05  WS-VEH-PLATE-T   PIC X(6).
020900         05  WS-VEH-NEW-SW    PIC X         VALUE "N".
021000             88  WS-VEH-IS-NEW                 VALUE "Y".
021100*
021200 01  WS-PREC-TABLE.
021300     03  WS-PREC-ENTRY OCCURS 3000 TIMES.
021400         05  WS-PREC-ID-T     PIC 9(9)      COMP.
021500         05  WS-PREC-VEH-T    PIC 9(9)      COMP.
021600         05  WS-PREC-LOT-T    PIC 9(9)      COMP.
021700         05  WS-PREC-EDATE-T  PIC 9(8)      COMP.
021800         05  WS-PREC-ETIME-T  PIC 9(6)      COMP.
021900         05  WS-PREC-XDATE-T  PIC 9(8)      COMP.
022000         05  WS-PREC-XTIME-T  PIC 9(6)      COMP.
022100         05  WS-PREC-COST-T   PIC S9(8)V99  COMP-3.
022200         05  WS-PREC-STAT-T   PIC X(6).
022300         05  WS-PREC-NEW-SW   PIC X         VALUE "N".
022400             88  WS-PREC-IS-NEW                VALUE "Y".
022500*
022600 01  WS-CURRENT-DATE-TIME.
022700     03  WS-TODAY-DATE        PIC 9(8)      COMP.
022800     03  WS-TODAY-TIME        PIC 9(6)      COMP.
022900 01  WS-ACCEPT-DATE           PIC 9(8).
023000 01  WS-ACCEPT-TIME REDEFINES WS-ACCEPT-DATE.
023100     03  WS-ACCEPT-HH         PIC 99.
023200     03  WS-ACCEPT-MM         PIC 99.
023300     03  WS-ACCEPT-SS         PIC 99.
023400     03  FILLER               PIC 99.
023500 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
023600     03  WS-ACCEPT-CC         PIC 99.
023700     03  WS-ACCEPT-YY         PIC 99.
023800     03  WS-ACCEPT-MO         PIC 99.
023900     03  WS-ACCEPT-DA         PIC 99.
024000*
024100 01  WS-WORK-PLATE            PIC X(6).
024200 01  WS-WORK-CHAR             PIC X.
024300 01  WS-WORK-SUB              PIC 9(2)      COMP.
024400*
024500 01  WS-MESSAGES.
024600     03  PK901  PIC X(40) VALUE
024700         "PK901 LOT NOT ON FILE - REJECTED".
024800     03  PK902  PIC X(40) VALUE
024900         "PK902 PLATE ALREADY PARKED - REJECTED".
025000     03  PK903  PIC X(40) VALUE
025100         "PK903 LOT AT CAPACITY - REJECTED".
025200     03  PK904  PIC X(40) VALUE "PK904 ENTRY ACCEPTED".
025300 01  WS-MESSAGE-TABLE REDEFINES WS-MESSAGES.
025400     03  WS-MESSAGE-ENTRY     PIC X(40) OCCURS 4 TIMES.
025500*
025600 PROCEDURE                  DIVISION.
025700*=======================================
025800*
025900 000-MAIN-LOGIC.
026000     PERFORM  010-INITIALIZE       THRU 010-EXIT.
026100     PERFORM  100-PROCESS-ONE-CARD THRU 100-EXIT
026200              UNTIL WS-CTL-EOF.
026300     PERFORM  900-TERMINATE        THRU 900-EXIT.
026400     STOP     RUN.
026500*
026600 010-INITIALIZE.
026700     OPEN     INPUT  PK-LOT-MASTER
026800              INPUT  PK-VEH-MASTER-IN
026900              INPUT  PK-PREC-FILE-IN
027000              INPUT  PK-CONTROL-FILE
027100              OUTPUT PK-VEH-MASTER-OUT
027200              OUTPUT PK-PREC-FILE-OUT
027300              OUTPUT PK-REJECT-FILE.
027400     ACCEPT   WS-ACCEPT-DATE FROM DATE YYYYMMDD.
027500     MOVE     WS-ACCEPT-DATE TO WS-TODAY-DATE.
027600     ACCEPT   WS-ACCEPT-TIME FROM TIME.
027700     MOVE     WS-ACCEPT-TIME TO WS-TODAY-TIME.
027800     PERFORM  020-LOAD-LOT-TABLE  THRU 020-EXIT.
027900     PERFORM  030-LOAD-VEH-TABLE  THRU 030-EXIT.
028000     PERFORM  040-LOAD-PREC-TABLE THRU 040-EXIT.
028100     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
028200 010-EXIT.  EXIT.
028300*
028400 020-LOAD-LOT-TABLE.
028500     READ     PK-LOT-MASTER
028600              AT END MOVE "Y" TO WS-LOT-EOF-SW.
028700     PERFORM  025-LOAD-ONE-LOT THRU 025-EXIT
028800              UNTIL WS-LOT-EOF.
028900 020-EXIT.  EXIT.
029000*
029100 025-LOAD-ONE-LOT.
029200     ADD      1 TO WS-LOT-COUNT.
029300     MOVE     LOT-ID          TO WS-LOT-ID-T   (WS-LOT-COUNT).
029400     MOVE     LOT-NAME        TO WS-LOT-NAME-T (WS-LOT-COUNT).
029500     MOVE     LOT-CAPACITY    TO WS-LOT-CAP-T  (WS-LOT-COUNT).
029600     MOVE     LOT-HOURLY-RATE TO WS-LOT-RATE-T (WS-LOT-COUNT).
029700     MOVE     LOT-PARTNER-ID  TO WS-LOT-PTNR-T (WS-LOT-COUNT).
029800     READ     PK-LOT-MASTER
029900              AT END MOVE "Y" TO WS-LOT-EOF-SW.
030000 025-EXIT.  EXIT.
030100*
030200 030-LOAD-VEH-TABLE.
030300     READ     PK-VEH-MASTER-IN
030400              AT END MOVE "Y" TO WS-VEH-EOF-SW.
030500     PERFORM  035-LOAD-ONE-VEH THRU 035-EXIT
030600              UNTIL WS-VEH-EOF.
030700 030-EXIT.  EXIT.
030800*
030900 035-LOAD-ONE-VEH.
031000     ADD      1 TO WS-VEH-COUNT.
031100     MOVE     VEH-ID         TO WS-VEH-ID-T    (WS-VEH-COUNT).
031200     MOVE     VEH-LICENSE-PLATE
031300                              TO WS-VEH-PLATE-T (WS-VEH-COUNT).
031400     IF       VEH-ID > WS-MAX-VEH-ID
031500              MOVE VEH-ID TO WS-MAX-VEH-ID.
031600     READ     PK-VEH-MASTER-IN
031700              AT END MOVE "Y" TO WS-VEH-EOF-SW.
031800 035-EXIT.  EXIT.
031900*
032000 040-LOAD-PREC-TABLE.
032100     READ     PK-PREC-FILE-IN
032200              AT END MOVE "Y" TO WS-PREC-EOF-SW.
032300     PERFORM  045-LOAD-ONE-PREC THRU 045-EXIT
032400              UNTIL WS-PREC-EOF.
032500 040-EXIT.  EXIT.
032600*
032700 045-LOAD-ONE-PREC.
032800     ADD      1 TO WS-PREC-COUNT.
032900     MOVE     PREC-ID         TO WS-PREC-ID-T    (WS-PREC-COUNT).
033000     MOVE     PREC-VEHICLE-ID TO WS-PREC-VEH-T   (WS-PREC-COUNT).
033100     MOVE     PREC-LOT-ID     TO WS-PREC-LOT-T   (WS-PREC-COUNT).
033200     MOVE     PREC-ENTRY-DATE TO WS-PREC-EDATE-T (WS-PREC-COUNT).
033300     MOVE     PREC-ENTRY-TIME TO WS-PREC-ETIME-T (WS-PREC-COUNT).
033400     MOVE     PREC-EXIT-DATE  TO WS-PREC-XDATE-T (WS-PREC-COUNT).
033500     MOVE     PREC-EXIT-TIME  TO WS-PREC-XTIME-T (WS-PREC-COUNT).
033600     MOVE     PREC-TOTAL-COST TO WS-PREC-COST-T  (WS-PREC-COUNT).
033700     MOVE     PREC-STATUS     TO WS-PREC-STAT-T  (WS-PREC-COUNT).
033800     IF       PREC-ID > WS-MAX-PREC-ID
033900              MOVE PREC-ID TO WS-MAX-PREC-ID.
034000     READ     PK-PREC-FILE-IN
034100              AT END MOVE "Y" TO WS-PREC-EOF-SW.
034200 045-EXIT.  EXIT.
034300*
034400 100-PROCESS-ONE-CARD.
034500     MOVE     "Y" TO WS-VALID-SW.
034600     MOVE     "N" TO WS-FOUND-SW.
034700     PERFORM  150-UPPERCASE-PLATE       THRU 150-EXIT.
034800     PERFORM  200-VALIDATE-LOT          THRU 200-EXIT.
034900     IF       WS-VALID
035000              PERFORM 300-CHECK-DUPLICATE-PLATE THRU 300-EXIT.
035100     IF       WS-VALID
035200              PERFORM 400-CHECK-LOT-CAPACITY    THRU 400-EXIT.
035300     IF       WS-VALID
035400              PERFORM 500-FIND-OR-CREATE-VEHICLE THRU 500-EXIT
035500              PERFORM 600-WRITE-PARKING-RECORD   THRU 600-EXIT
035600              ADD 1 TO WS-ACCEPT-COUNT
035700     ELSE
035800              PERFORM 800-WRITE-REJECT           THRU 800-EXIT
035900              ADD 1 TO WS-REJECT-COUNT.
036000     PERFORM  190-READ-CONTROL-CARD THRU 190-EXIT.
036100 100-EXIT.  EXIT.
036200*
036300 150-UPPERCASE-PLATE.
036400     MOVE     PARM-PLATE TO WS-WORK-PLATE.
036500     INSPECT  WS-WORK-PLATE CONVERTING
036600              "abcdefghijklmnopqrstuvwxyz" TO
036700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036800     MOVE     WS-WORK-PLATE TO PARM-PLATE.
036900 150-EXIT.  EXIT.
037000*
037100 200-VALIDATE-LOT.
037200     MOVE     ZERO TO WS-FOUND-LOT-IX.
037300     PERFORM  205-SCAN-ONE-LOT THRU 205-EXIT
037400              VARYING WS-LOT-IX FROM 1 BY 1
037500              UNTIL WS-LOT-IX > WS-LOT-COUNT.
037600     IF       WS-FOUND-LOT-IX = ZERO
037700              MOVE "N" TO WS-VALID-SW
037800              MOVE PK901 TO RJL-TEXT (1:40).
037900 200-EXIT.  EXIT.
038000*
038100 205-SCAN-ONE-LOT.
038200     IF       WS-LOT-ID-T (WS-LOT-IX) = PARM-LOT-ID
038300              MOVE WS-LOT-IX    TO WS-FOUND-LOT-IX
038400              MOVE WS-LOT-COUNT TO WS-LOT-IX.
038500 205-EXIT.  EXIT.
038600*
038700 300-CHECK-DUPLICATE-PLATE.
038800     MOVE     ZERO TO WS-FOUND-VEH-IX.
038900     PERFORM  305-SCAN-ONE-VEH THRU 305-EXIT
039000              VARYING WS-VEH-IX FROM 1 BY 1
039100              UNTIL WS-VEH-IX > WS-VEH-COUNT.
039200     IF       WS-FOUND-VEH-IX NOT = ZERO
039300              PERFORM 307-SCAN-ONE-PREC THRU 307-EXIT
039400                      VARYING WS-PREC-IX FROM 1 BY 1
039500                      UNTIL WS-PREC-IX > WS-PREC-COUNT.
039600 300-EXIT.  EXIT.
039700*
039800 305-SCAN-ONE-VEH.
039900     IF       WS-VEH-PLATE-T (WS-VEH-IX) = PARM-PLATE
040000              MOVE WS-VEH-IX    TO WS-FOUND-VEH-IX
040100              MOVE WS-VEH-COUNT TO WS-VEH-IX.
040200 305-EXIT.  EXIT.
040300*
040400 307-SCAN-ONE-PREC.
040500     IF       WS-PREC-VEH-T (WS-PREC-IX) =
040600              WS-VEH-ID-T (WS-FOUND-VEH-IX)
040700     AND      WS-PREC-STAT-T (WS-PREC-IX) = "PARKED"
040800              MOVE "N" TO WS-VALID-SW
040900              MOVE PK902 TO RJL-TEXT (1:40)
041000              MOVE WS-PREC-COUNT TO WS-PREC-IX.
041100 307-EXIT.  EXIT.
041200*
041300 400-CHECK-LOT-CAPACITY.
041400     MOVE     ZERO TO WS-PARKED-COUNT.
041500     PERFORM  405-CHECK-ONE-PREC THRU 405-EXIT
041600              VARYING WS-PREC-IX FROM 1 BY 1
041700              UNTIL WS-PREC-IX > WS-PREC-COUNT.
041800     IF       WS-PARKED-COUNT >= WS-LOT-CAP-T (WS-FOUND-LOT-IX)
041900              MOVE "N" TO WS-VALID-SW
042000              MOVE PK903 TO RJL-TEXT (1:40).
042100 400-EXIT.  EXIT.
042200*
042300 405-CHECK-ONE-PREC.
042400     IF       WS-PREC-LOT-T (WS-PREC-IX) = PARM-LOT-ID
042500     AND      WS-PREC-STAT-T (WS-PREC-IX) = "PARKED"
042600              ADD 1 TO WS-PARKED-COUNT.
042700 405-EXIT.  EXIT.
042800*
042900 500-FIND-OR-CREATE-VEHICLE.
043000     IF       WS-FOUND-VEH-IX = ZERO
043100              ADD  1 TO WS-VEH-COUNT
043200              ADD  1 TO WS-MAX-VEH-ID
043300              MOVE WS-MAX-VEH-ID TO WS-VEH-ID-T    (WS-VEH-COUNT)
043400              MOVE PARM-PLATE    TO WS-VEH-PLATE-T (WS-VEH-COUNT)
043500              MOVE "Y"           TO WS-VEH-NEW-SW  (WS-VEH-COUNT)
043600              MOVE WS-VEH-COUNT  TO WS-FOUND-VEH-IX
043700     END-IF.
043800 500-EXIT.  EXIT.
043900*
044000 600-WRITE-PARKING-RECORD.
044100     ADD      1 TO WS-PREC-COUNT.
044200     ADD      1 TO WS-MAX-PREC-ID.
044300     MOVE     WS-MAX-PREC-ID  TO WS-PREC-ID-T    (WS-PREC-COUNT).
044400     MOVE     WS-VEH-ID-T (WS-FOUND-VEH-IX)
044500                             TO WS-PREC-VEH-T   (WS-PREC-COUNT).
044600     MOVE     PARM-LOT-ID     TO WS-PREC-LOT-T   (WS-PREC-COUNT).
044700     MOVE     WS-TODAY-DATE   TO WS-PREC-EDATE-T (WS-PREC-COUNT).
044800     MOVE     WS-TODAY-TIME   TO WS-PREC-ETIME-T (WS-PREC-COUNT).
044900     MOVE     ZERO            TO WS-PREC-XDATE-T (WS-PREC-COUNT).
045000     MOVE     ZERO            TO WS-PREC-XTIME-T (WS-PREC-COUNT).
045100     MOVE     ZERO            TO WS-PREC-COST-T  (WS-PREC-COUNT).
045200     MOVE     "PARKED"        TO WS-PREC-STAT-T  (WS-PREC-COUNT).
045300     MOVE     "Y"             TO WS-PREC-NEW-SW  (WS-PREC-COUNT).
045400     MOVE     PK904 TO RJL-TEXT (1:40).
045500     PERFORM  800-WRITE-REJECT THRU 800-EXIT.
045600 600-EXIT.  EXIT.
045700*
045800 800-WRITE-REJECT.
045900     MOVE     SPACES  TO PK-REJECT-LINE.
046000     MOVE     " "      TO RJL-CTL.
046100     MOVE     PARM-PLATE TO RJL-TEXT (42:6).
046200     MOVE     PARM-LOT-ID TO RJL-TEXT (55:9).
046300     WRITE    PK-REJECT-LINE.
046400 800-EXIT.  EXIT.
046500*
046600 190-READ-CONTROL-CARD.
046700     MOVE     SPACES TO RJL-TEXT.
046800     READ     PK-CONTROL-FILE
046900              AT END MOVE "Y" TO WS-CTL-EOF-SW.
047000 190-EXIT.  EXIT.
047100*
047200 900-TERMINATE.
047300     PERFORM  910-REWRITE-VEH-MASTER  THRU 910-EXIT.
047400     PERFORM  920-REWRITE-PREC-FILE   THRU 920-EXIT.
047500     MOVE     SPACES TO PK-REJECT-LINE.
047600     MOVE     "TOTAL ENTRIES ACCEPTED -" TO RJL-TEXT (1:24).
047700     MOVE     WS-ACCEPT-COUNT           TO RJL-TEXT (26:5).
047800     WRITE    PK-REJECT-LINE.
047900     MOVE     SPACES TO PK-REJECT-LINE.
048000     MOVE     "TOTAL ENTRIES REJECTED -" TO RJL-TEXT (1:24).
048100     MOVE     WS-REJECT-COUNT           TO RJL-TEXT (26:5).
048200     WRITE    PK-REJECT-LINE.
048300     CLOSE    PK-LOT-MASTER
048400              PK-VEH-MASTER-IN
048500              PK-VEH-MASTER-OUT
048600              PK-PREC-FILE-IN
048700              PK-PREC-FILE-OUT
048800              PK-CONTROL-FILE
048900              PK-REJECT-FILE.
049000 900-EXIT.  EXIT.
049100*
049200 910-REWRITE-VEH-MASTER.
049300     PERFORM  915-REWRITE-ONE-VEH THRU 915-EXIT
049400              VARYING WS-VEH-IX FROM 1 BY 1
049500              UNTIL WS-VEH-IX > WS-VEH-COUNT.
049600 910-EXIT.  EXIT.
049700*
049800 915-REWRITE-ONE-VEH.
049900     MOVE     SPACES TO PK-VEH-RECORD-OUT.
050000     MOVE     WS-VEH-ID-T    (WS-VEH-IX) TO VEH-ID-O.
050100     MOVE     WS-VEH-PLATE-T (WS-VEH-IX)
050200                                    TO VEH-LICENSE-PLATE-O.
050300     WRITE    PK-VEH-RECORD-OUT.
050400 915-EXIT.  EXIT.
050500*
050600 920-REWRITE-PREC-FILE.
050700     PERFORM  925-REWRITE-ONE-PREC THRU 925-EXIT
050800              VARYING WS-PREC-IX FROM 1 BY 1
050900              UNTIL WS-PREC-IX > WS-PREC-COUNT.
051000 920-EXIT.  EXIT.
051100*
051200 925-REWRITE-ONE-PREC.
051300     MOVE     SPACES TO PK-PREC-RECORD-OUT.
051400     MOVE     WS-PREC-ID-T    (WS-PREC-IX) TO PREC-ID-O.
051500     MOVE     WS-PREC-VEH-T   (WS-PREC-IX) TO PREC-VEHICLE-ID-O.
051600     MOVE     WS-PREC-LOT-T   (WS-PREC-IX) TO PREC-LOT-ID-O.
051700     MOVE     WS-PREC-EDATE-T (WS-PREC-IX) TO PREC-ENTRY-DATE-O.
051800     MOVE     WS-PREC-ETIME-T (WS-PREC-IX) TO PREC-ENTRY-TIME-O.
051900     MOVE     WS-PREC-XDATE-T (WS-PREC-IX) TO PREC-EXIT-DATE-O.
052000     MOVE     WS-PREC-XTIME-T (WS-PREC-IX) TO PREC-EXIT-TIME-O.
052100     MOVE     WS-PREC-COST-T  (WS-PREC-IX) TO PREC-TOTAL-COST-O.
052200     MOVE     WS-PREC-STAT-T  (WS-PREC-IX) TO PREC-STATUS-O.
052300     WRITE    PK-PREC-RECORD-OUT.
052400 925-EXIT.  EXIT.
052500*
