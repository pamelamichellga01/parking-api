000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PARKING LOT MASTER FILE   *
000400*        USES LOT-ID AS ASCENDING SEQUENCE KEY      *
000500*****************************************************
000600* FILE SIZE 97 BYTES.
000700*
000800* 11/02/26 REH  - CREATED FOR PARKING LOT NIGHTLY SUITE.
000900* 19/02/26 REH  - LOT-PARTNER-ID ADDED, ZERO = NO PARTNER.
001000* 03/03/26 DPK  - FILLER RESIZED, TKT PK-014.
001100*
001200 01  PK-LOT-RECORD.
001300     03  LOT-ID                  PIC 9(9)      COMP.
001400     03  LOT-NAME                PIC X(60).
001500     03  LOT-CAPACITY            PIC 9(5)      COMP.
001600     03  LOT-HOURLY-RATE         PIC S9(8)V99  COMP-3.
001700     03  LOT-PARTNER-ID          PIC 9(9)      COMP.
001800     03  FILLER                  PIC X(19).
001900*
